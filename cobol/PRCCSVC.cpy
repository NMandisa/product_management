000100*****************************************************************
000200*  PRCCSVC - PARAMETER BLOCK PASSED TO THE CURRSVC SUBROUTINE ON
000300*  EVERY CALL.  COPIED INTO PRICEBAT'S WORKING-STORAGE AND INTO
000400*  CURRSVC'S LINKAGE SECTION SO THE TWO PROGRAMS AGREE ON SHAPE
000500*  WITHOUT A SEPARATE INTERFACE COPYBOOK PER FUNCTION CODE.
000600*****************************************************************
000700*
000800       01  WS-CURRSVC-PARMS.
000900           05  WS-CSVC-FUNCTION            PIC X(4).
001000               88  WS-CSVC-FN-DEFCUR           VALUE 'DCUR'.
001100               88  WS-CSVC-FN-SUPPTD           VALUE 'SUPP'.
001200               88  WS-CSVC-FN-PRECIS           VALUE 'PREC'.
001300               88  WS-CSVC-FN-VALPRC           VALUE 'VPRC'.
001400               88  WS-CSVC-FN-ROUND            VALUE 'RND '.
001500               88  WS-CSVC-FN-FXMKUP           VALUE 'FXMK'.
001600               88  WS-CSVC-FN-FORMAT           VALUE 'FMT '.
001700               88  WS-CSVC-FN-FMTONLY          VALUE 'FMTO'.
001800               88  WS-CSVC-FN-PARSE            VALUE 'PARS'.
001900               88  WS-CSVC-FN-SYMBOL           VALUE 'SYMB'.
002000               88  WS-CSVC-FN-SYMBEF           VALUE 'SBEF'.
002100           05  WS-CSVC-COUNTRY             PIC X(2).
002200           05  WS-CSVC-CURRENCY            PIC X(3).
002300           05  WS-CSVC-AMOUNT-IN           PIC S9(13)V9(4) COMP-3.
002400           05  WS-CSVC-AMOUNT-OUT          PIC S9(13)V9(4) COMP-3.
002500           05  WS-CSVC-PRECISION-OUT       PIC 9(1).
002600           05  WS-CSVC-FORMATTED-OUT       PIC X(24).
002700           05  WS-CSVC-PARSE-TEXT          PIC X(24).
002800           05  WS-CSVC-SUPPORTED-SW        PIC X(1).
002900               88  WS-CSVC-IS-SUPPORTED        VALUE 'Y'.
003000               88  WS-CSVC-NOT-SUPPORTED       VALUE 'N'.
003100           05  FILLER                      PIC X(1).
