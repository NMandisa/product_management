000100*****************************************************************
000200*  PRCRPT - PRICING REPORT PRINT-LINE LAYOUTS.  132-COLUMN      *
000300*  PRINT FILE WITH PAGE HEADINGS, ONE DETAIL LINE PER VARIANT,  *
000400*  A PRODUCT-ID CONTROL-BREAK TOTAL LINE AND A GRAND-TOTAL      *
000500*  SECTION.  MODELLED ON THE AGED-TRIAL-BALANCE LAYOUT USED     *
000600*  ELSEWHERE IN THE SHOP'S BATCH SUITE.                         *
000700*****************************************************************
000800*
000900       01  RPT-HDR-1.
001000           05  FILLER              PIC X(1)   VALUE SPACES.
001100           05  FILLER              PIC X(20)  VALUE
001200                            'PRODUCT PRICING RUN'.
001300           05  FILLER              PIC X(20)  VALUE SPACES.
001400           05  FILLER              PIC X(9)   VALUE 'RUN DATE '.
001500           05  RPT-HDR-DATE        PIC X(10).
001600           05  FILLER              PIC X(51)  VALUE SPACES.
001700           05  FILLER              PIC X(5)   VALUE 'PAGE '.
001800           05  RPT-HDR-PAGE-NO     PIC ZZZ.
001900           05  FILLER              PIC X(13)  VALUE SPACES.
002000*
002100       01  RPT-HDR-2.
002200           05  FILLER              PIC X(2)   VALUE SPACES.
002300           05  FILLER              PIC X(10)  VALUE 'VARIANT-ID'.
002400           05  FILLER              PIC X(3)   VALUE SPACES.
002500           05  FILLER              PIC X(10)  VALUE 'BASE PRICE'.
002600           05  FILLER              PIC X(3)   VALUE SPACES.
002700           05  FILLER              PIC X(7)   VALUE 'VAT AMT'.
002800           05  FILLER              PIC X(3)   VALUE SPACES.
002900           05  FILLER              PIC X(13)  VALUE 'DISPLAY PRICE'.
003000           05  FILLER              PIC X(3)   VALUE SPACES.
003100           05  FILLER              PIC X(8)   VALUE 'PROMO-ID'.
003200           05  FILLER              PIC X(3)   VALUE SPACES.
003300           05  FILLER              PIC X(11)  VALUE 'PROMO PRICE'.
003400           05  FILLER              PIC X(3)   VALUE SPACES.
003500           05  FILLER              PIC X(10)  VALUE 'SAVINGS %'.
003600           05  FILLER              PIC X(3)   VALUE SPACES.
003700           05  FILLER              PIC X(9)   VALUE 'FORMATTED'.
003800           05  FILLER              PIC X(31)  VALUE SPACES.
003900*
004000       01  RPT-DTL-LINE.
004100           05  FILLER              PIC X(2)   VALUE SPACES.
004200           05  DTL-VARIANT-ID      PIC Z(8)9.
004300           05  FILLER              PIC X(3)   VALUE SPACES.
004400           05  DTL-BASE-PRICE      PIC Z,ZZZ,ZZZ,ZZ9.99-.
004500           05  FILLER              PIC X(1)   VALUE SPACES.
004600           05  DTL-VAT-AMOUNT      PIC Z,ZZZ,ZZ9.99-.
004700           05  FILLER              PIC X(1)   VALUE SPACES.
004800           05  DTL-DISPLAY-PRICE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
004900           05  FILLER              PIC X(1)   VALUE SPACES.
005000           05  DTL-PROMO-ID        PIC Z(8)9.
005100           05  FILLER              PIC X(1)   VALUE SPACES.
005200           05  DTL-PROMO-PRICE     PIC Z,ZZZ,ZZZ,ZZ9.99-.
005300           05  FILLER              PIC X(1)   VALUE SPACES.
005400           05  DTL-SAVINGS-PCT     PIC ZZ9.99-.
005500           05  FILLER              PIC X(2)   VALUE SPACES.
005600           05  DTL-FORMATTED       PIC X(24).
005700           05  FILLER              PIC X(27)  VALUE SPACES.
005800*
005900       01  RPT-PRODUCT-TOTAL-LINE.
006000           05  FILLER              PIC X(2)   VALUE SPACES.
006100           05  FILLER              PIC X(17)  VALUE
006200                            'TOTALS PRODUCT  '.
006300           05  PTL-PRODUCT-ID      PIC Z(8)9.
006400           05  FILLER              PIC X(3)   VALUE SPACES.
006500           05  FILLER              PIC X(8)   VALUE 'VARIANTS'.
006600           05  PTL-VARIANT-COUNT   PIC ZZZ,ZZ9.
006700           05  FILLER              PIC X(2)   VALUE SPACES.
006800           05  PTL-BASE-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.
006900           05  FILLER              PIC X(1)   VALUE SPACES.
007000           05  PTL-VAT-TOTAL       PIC Z,ZZZ,ZZ9.99-.
007100           05  FILLER              PIC X(1)   VALUE SPACES.
007200           05  PTL-SAVINGS-TOTAL   PIC Z,ZZZ,ZZ9.99-.
007300           05  FILLER              PIC X(51)  VALUE SPACES.
007400*
007500       01  RPT-GRAND-TOTAL-LINE-1.
007600           05  FILLER              PIC X(2)   VALUE SPACES.
007700           05  FILLER              PIC X(23)  VALUE
007800                            'GRAND TOTALS - RECORDS '.
007900           05  FILLER              PIC X(6)   VALUE 'READ  '.
008000           05  GTL-RECS-READ       PIC ZZZ,ZZ9.
008100           05  FILLER              PIC X(3)   VALUE SPACES.
008200           05  FILLER              PIC X(9)   VALUE 'WRITTEN  '.
008300           05  GTL-RECS-WRITTEN    PIC ZZZ,ZZ9.
008400           05  FILLER              PIC X(3)   VALUE SPACES.
008500           05  FILLER              PIC X(7)   VALUE 'ERRORS '.
008600           05  GTL-ERROR-COUNT     PIC ZZZ,ZZ9.
008700           05  FILLER              PIC X(58) VALUE SPACES.
008800*
008900       01  RPT-GRAND-TOTAL-LINE-2.
009000           05  FILLER              PIC X(2)   VALUE SPACES.
009100           05  FILLER              PIC X(15)  VALUE 'BASE VALUE     '.
009200           05  GTL-BASE-VALUE      PIC Z,ZZZ,ZZZ,ZZ9.99-.
009300           05  FILLER              PIC X(1)   VALUE SPACES.
009400           05  FILLER              PIC X(9)   VALUE 'VAT TOTAL'.
009500           05  GTL-VAT-TOTAL       PIC Z,ZZZ,ZZZ,ZZ9.99-.
009600           05  FILLER              PIC X(1)   VALUE SPACES.
009700           05  FILLER              PIC X(13)  VALUE 'DISPLAY VALUE'.
009800           05  GTL-DISPLAY-VALUE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
009900           05  FILLER              PIC X(1)   VALUE SPACES.
010000           05  FILLER              PIC X(7)   VALUE 'SAVINGS'.
010100           05  GTL-SAVINGS-TOTAL   PIC Z,ZZZ,ZZZ,ZZ9.99-.
010200           05  FILLER              PIC X(31)  VALUE SPACES.
010300*
010400       01  RPT-GRAND-TOTAL-LINE-3.
010500           05  FILLER              PIC X(2)   VALUE SPACES.
010600           05  FILLER              PIC X(17)  VALUE
010700                            'STOCK TRANS APPLD'.
010800           05  GTL-STOCK-APPLIED   PIC ZZZ,ZZ9.
010900           05  FILLER              PIC X(3)   VALUE SPACES.
011000           05  FILLER              PIC X(17)  VALUE
011100                            'STOCK TRANS REJCT'.
011200           05  GTL-STOCK-REJECTED  PIC ZZZ,ZZ9.
011300           05  FILLER              PIC X(3)   VALUE SPACES.
011400           05  FILLER              PIC X(13)  VALUE 'TOTAL STOCK  '.
011500           05  GTL-STOCK-TOTAL     PIC Z,ZZZ,ZZ9.
011600           05  FILLER              PIC X(3)   VALUE SPACES.
011700           05  FILLER              PIC X(9)   VALUE 'AVAILABLE'.
011800           05  GTL-STOCK-AVAILABLE PIC Z,ZZZ,ZZ9.
011900           05  FILLER              PIC X(33)  VALUE SPACES.
012000*
012100       01  RPT-BLANK-LINE.
012200           05  FILLER              PIC X(132) VALUE SPACES.
