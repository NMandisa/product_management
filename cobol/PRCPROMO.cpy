000100*****************************************************************
000200*  PRCPROMO - PROMOTION RECORD LAYOUT AND WORKING-STORAGE       *
000300*  LOOKUP TABLE.  TABLE IS SEARCHED LINEARLY PER PRICE RECORD   *
000400*  FOR A PROMOTION TARGETING ITS VARIANT, OR TARGETING ALL      *
000500*  VARIANTS (PRM-VARIANT-ID-TB = ZERO).                         *
000600*****************************************************************
000700*
000800       01  PRC-PROMOTION-REC.
000900           05  PRM-ID                        PIC 9(9).
001000           05  PRM-NAME                      PIC X(40).
001100           05  PRM-TYPE                      PIC X(12).
001200               88  PRM-TYPE-BOGO                 VALUE 'BOGO        '.
001300               88  PRM-TYPE-MULTIBUY             VALUE 'MULTIBUY    '.
001400               88  PRM-TYPE-FREE-SAMPLE           VALUE 'FREE_SAMPLE '.
001500               88  PRM-TYPE-PERCENTAGE            VALUE 'PERCENTAGE  '.
001600               88  PRM-TYPE-FIXED                 VALUE 'FIXED       '.
001700           05  PRM-REQUIRED-QTY              PIC 9(4).
001800           05  PRM-FREE-QTY                  PIC 9(4).
001900           05  PRM-DISCOUNT-VALUE            PIC S9(13)V9(2).
002000           05  PRM-START-DATE                PIC 9(14).
002100*    ALTERNATE VIEW USED WHEN THE PROMOTION-WINDOW MESSAGE IS
002200*    DISPLAYED ON A VALIDATION ERROR.
002300           05  PRM-START-DATE-R REDEFINES PRM-START-DATE.
002400               10  PRM-START-YYYYMMDD        PIC 9(8).
002500               10  PRM-START-HHMMSS          PIC 9(6).
002600           05  PRM-END-DATE                  PIC 9(14).
002700           05  PRM-CPA-DISPLAY-FLAG          PIC X(1).
002800               88  PRM-CPA-COMPLIANT             VALUE 'Y'.
002900           05  PRM-VAT-TEXT-FLAG             PIC X(1).
003000               88  PRM-HAS-VAT-TEXT              VALUE 'Y'.
003100           05  PRM-VARIANT-ID                PIC 9(9).
003200           05  PRM-RESTRICTED-FLAG           PIC X(1).
003300               88  PRM-IS-RESTRICTED             VALUE 'Y'.
003400               88  PRM-NOT-RESTRICTED            VALUE 'N'.
003500           05  FILLER                        PIC X(1).
003600*
003700       01  WS-PROMOTION-TABLE.
003800           05  WS-PRM-TAB-COUNT              PIC S9(4) COMP VALUE ZERO.
003900           05  WS-PRM-ENTRY OCCURS 1 TO 5000 TIMES
004000                   DEPENDING ON WS-PRM-TAB-COUNT
004100                   INDEXED BY WS-PRM-IDX.
004200               10  WS-PRM-ID-TB              PIC 9(9).
004300               10  WS-PRM-NAME-TB            PIC X(40).
004400               10  WS-PRM-TYPE-TB            PIC X(12).
004500               10  WS-PRM-REQUIRED-QTY-TB    PIC 9(4).
004600               10  WS-PRM-FREE-QTY-TB        PIC 9(4).
004700               10  WS-PRM-DISCOUNT-VALUE-TB  PIC S9(13)V9(2).
004800               10  WS-PRM-START-DATE-TB      PIC 9(14).
004900               10  WS-PRM-END-DATE-TB        PIC 9(14).
005000               10  WS-PRM-CPA-FLAG-TB        PIC X(1).
005100               10  WS-PRM-VAT-TEXT-FLAG-TB   PIC X(1).
005200               10  WS-PRM-VARIANT-ID-TB      PIC 9(9).
005300               10  WS-PRM-RESTRICTED-FLAG-TB PIC X(1).
