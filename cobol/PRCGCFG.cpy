000100*****************************************************************
000200*  PRCGCFG - CURRENCY CONFIGURATION / REGIONAL DEFAULT / GLOBAL *
000300*  PARAMETER RECORD LAYOUTS AND IN-MEMORY LOOKUP TABLES FOR THE *
000400*  PRICING BATCH.  SUPPLIED CURRENCY FILE DRIVES ALL DISPLAY-   *
000500*  PRICE FORMATTING AND FX MARKUP CALCULATIONS.                 *
000600*****************************************************************
000700*
000800       01  PRC-CUR-CFG-REC.
000900           05  CUR-CODE                    PIC X(3).
001000           05  CUR-SYMBOL                  PIC X(4).
001100           05  CUR-NAME                    PIC X(30).
001200           05  CUR-PRECISION               PIC 9(1).
001300           05  CUR-THOUSANDS-SEP           PIC X(1).
001400           05  CUR-DECIMAL-SEP             PIC X(1).
001500           05  CUR-SYMBOL-POSITION         PIC X(6).
001600               88  CUR-SYM-POS-BEFORE          VALUE 'BEFORE'.
001700               88  CUR-SYM-POS-AFTER           VALUE 'AFTER '.
001800           05  CUR-SPACE-FLAG               PIC X(1).
001900               88  CUR-SPACE-BETWEEN            VALUE 'Y'.
002000               88  CUR-NO-SPACE-BETWEEN         VALUE 'N'.
002100*    ONE BYTE HELD BACK FOR FUTURE CURRENCY-RECORD EXPANSION
002200           05  FILLER                       PIC X(1).
002300*
002400       01  PRC-REGIONAL-DFLT-REC.
002500           05  REG-COUNTRY                  PIC X(2).
002600           05  REG-CURRENCY                 PIC X(3).
002700           05  FILLER                       PIC X(1).
002800*
002900       01  PRC-GLOBAL-PARMS-REC.
003000           05  CFG-DEFAULT-CURRENCY         PIC X(3).
003100           05  CFG-FX-MARKUP                PIC S9(1)V9(4).
003200           05  CFG-VAT-RATE                 PIC S9(3)V9(2).
003300           05  FILLER                       PIC X(1).
003400*
003500*    CURRENCY TABLE IS LOADED SORTED BY CUR-CODE-TB SO IT CAN BE
003600*    RESOLVED WITH SEARCH ALL (BINARY SEARCH) - SEE 110-LOAD-
003700*    CURRENCY-CONFIG IN PRICEBAT.
003800       01  WS-CURRENCY-TABLE.
003900           05  WS-CUR-TAB-COUNT             PIC S9(4) COMP VALUE ZERO.
004000           05  WS-CUR-ENTRY OCCURS 1 TO 200 TIMES
004100                   DEPENDING ON WS-CUR-TAB-COUNT
004200                   ASCENDING KEY IS WS-CUR-CODE-TB
004300                   INDEXED BY WS-CUR-IDX.
004400               10  WS-CUR-CODE-TB           PIC X(3).
004500               10  WS-CUR-SYMBOL-TB         PIC X(4).
004600               10  WS-CUR-NAME-TB           PIC X(30).
004700               10  WS-CUR-PRECISION-TB      PIC 9(1).
004800               10  WS-CUR-THOUS-SEP-TB      PIC X(1).
004900               10  WS-CUR-DEC-SEP-TB        PIC X(1).
005000               10  WS-CUR-SYM-POS-TB        PIC X(6).
005100               10  WS-CUR-SPACE-FLAG-TB     PIC X(1).
005200*
005300       01  WS-REGIONAL-TABLE.
005400           05  WS-REG-TAB-COUNT             PIC S9(4) COMP VALUE ZERO.
005500           05  WS-REG-ENTRY OCCURS 1 TO 100 TIMES
005600                   DEPENDING ON WS-REG-TAB-COUNT
005700                   INDEXED BY WS-REG-IDX.
005800               10  WS-REG-COUNTRY-TB        PIC X(2).
005900               10  WS-REG-CURRENCY-TB       PIC X(3).
006000*
006100       01  WS-GLOBAL-PARMS.
006200           05  WS-CFG-DEFAULT-CURRENCY      PIC X(3).
006300           05  WS-CFG-FX-MARKUP             PIC S9(1)V9(4).
006400           05  WS-CFG-VAT-RATE              PIC S9(3)V9(2).
