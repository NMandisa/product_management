000100*****************************************************************
000200*  PRCOUT - PRICED-OUTPUT AND STOCK-SUMMARY OUTPUT RECORD        *
000300*  LAYOUTS.  WRITTEN FROM PRICEBAT ONE PER VARIANT PROCESSED.   *
000400*****************************************************************
000500*
000600       01  PRC-PRICED-OUT-REC.
000700           05  OUT-VARIANT-ID                PIC 9(9).
000800           05  OUT-BASE-PRICE                PIC S9(13)V9(2).
000900           05  OUT-TAX-AMOUNT                PIC S9(13)V9(2).
001000           05  OUT-DISPLAY-PRICE             PIC S9(13)V9(2).
001100           05  OUT-PROMO-ID                  PIC 9(9).
001200           05  OUT-PROMO-PRICE               PIC S9(13)V9(2).
001300           05  OUT-SAVINGS-PCT               PIC S9(3)V9(2).
001400           05  OUT-FORMATTED-PRICE           PIC X(24).
001500           05  OUT-CURRENCY                  PIC X(3).
001600           05  FILLER                        PIC X(1).
001700*
001800       01  PRC-STOCK-SUMMARY-REC.
001900           05  SUM-VARIANT-ID                PIC 9(9).
002000           05  SUM-TOTAL-STOCK               PIC S9(9).
002100           05  SUM-AVAILABLE-STOCK           PIC S9(9).
002200           05  SUM-STATUS                    PIC X(12).
002300               88  SUM-STATUS-OK                 VALUE 'OK          '.
002400               88  SUM-STATUS-INSUFFICIENT       VALUE 'INSUFFICIENT'.
002500               88  SUM-STATUS-ERROR              VALUE 'ERROR       '.
002600           05  FILLER                        PIC X(1).
