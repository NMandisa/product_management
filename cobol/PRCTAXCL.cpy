000100*****************************************************************
000200*  PRCTAXCL - SARS TAX-CLASS RECORD LAYOUT AND WORKING-STORAGE  *
000300*  LOOKUP TABLE.  KEYED BY TAX-CLASS-ID, LOADED ONCE PER RUN    *
000400*  AND RESOLVED BY SEARCH ALL FROM THE PRICING LOOP.            *
000500*****************************************************************
000600*
000700       01  PRC-TAX-CLASS-REC.
000800           05  TAX-CLASS-ID                 PIC 9(9).
000900           05  TAX-TYPE                     PIC X(10).
001000               88  TAX-TYPE-STANDARD            VALUE 'STANDARD  '.
001100               88  TAX-TYPE-ZERO-RATED          VALUE 'ZERO_RATED'.
001200               88  TAX-TYPE-EXEMPT              VALUE 'EXEMPT    '.
001300           05  TAX-NAME                     PIC X(30).
001400           05  TAX-RATE                     PIC S9(3)V9(2).
001500           05  TAX-SARS-CODE                PIC X(6).
001600           05  TAX-ACTIVE                   PIC X(1).
001700               88  TAX-CLASS-IS-ACTIVE          VALUE 'Y'.
001800               88  TAX-CLASS-IS-INACTIVE        VALUE 'N'.
001900           05  FILLER                       PIC X(1).
002000*
002100       01  WS-TAX-CLASS-TABLE.
002200           05  WS-TAX-TAB-COUNT             PIC S9(4) COMP VALUE ZERO.
002300           05  WS-TAX-ENTRY OCCURS 1 TO 5000 TIMES
002400                   DEPENDING ON WS-TAX-TAB-COUNT
002500                   ASCENDING KEY IS WS-TAX-CLASS-ID-TB
002600                   INDEXED BY WS-TAX-IDX.
002700               10  WS-TAX-CLASS-ID-TB       PIC 9(9).
002800               10  WS-TAX-TYPE-TB           PIC X(10).
002900               10  WS-TAX-NAME-TB           PIC X(30).
003000               10  WS-TAX-RATE-TB           PIC S9(3)V9(2) COMP-3.
003100               10  WS-TAX-SARS-CODE-TB      PIC X(6).
003200               10  WS-TAX-ACTIVE-TB         PIC X(1).
