000100*****************************************************************
000200*  PRCPRICE - CURRENT-PRICE RECORD LAYOUT (INPUT, ONE PER       *
000300*  VARIANT).  SORTED BY PRODUCT-ID THEN VARIANT-ID ON THE INPUT *
000400*  FILE - SEE PRICES SELECT IN PRICEBAT.                        *
000500*****************************************************************
000600*
000700       01  PRC-PRICE-REC.
000800           05  PRC-VARIANT-ID                PIC 9(9).
000900           05  PRC-PRODUCT-ID                PIC 9(9).
001000           05  PRC-BASE-PRICE                PIC S9(13)V9(2).
001100           05  PRC-TAX-CLASS-ID              PIC 9(9).
001200           05  PRC-CURRENT-FLAG              PIC X(1).
001300               88  PRC-IS-CURRENT               VALUE 'Y'.
001400               88  PRC-NOT-CURRENT               VALUE 'N'.
001500           05  PRC-EFFECTIVE-FROM            PIC 9(14).
001600*    ALTERNATE DATE/TIME VIEW OF THE EFFECTIVE-FROM TIMESTAMP,
001700*    USED WHEN THE PRICE REPORT NEEDS TO SHOW IT BROKEN OUT.
001800           05  PRC-EFFECTIVE-FROM-R REDEFINES PRC-EFFECTIVE-FROM.
001900               10  PRC-EFF-FROM-YYYYMMDD     PIC 9(8).
002000               10  PRC-EFF-FROM-HHMMSS       PIC 9(6).
002100           05  PRC-EFFECTIVE-TO              PIC 9(14).
002200           05  PRC-PRICE-TYPE                PIC X(12).
002300               88  PRC-TYPE-REGULAR              VALUE 'REGULAR     '.
002400               88  PRC-TYPE-PROMOTIONAL          VALUE 'PROMOTIONAL '.
002500               88  PRC-TYPE-SEASONAL             VALUE 'SEASONAL    '.
002600           05  PRC-PRICE-SOURCE               PIC X(50).
002700           05  PRC-CURRENCY                   PIC X(3).
002800           05  FILLER                         PIC X(1).
