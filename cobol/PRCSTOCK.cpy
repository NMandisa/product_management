000100*****************************************************************
000200*  PRCSTOCK - WAREHOUSE STOCK ALLOCATION AND STOCK TRANSACTION  *
000300*  RECORD LAYOUTS.  ALLOCATIONS ARE LOADED INTO A TABLE KEYED   *
000400*  BY ALLOC-ID; TRANSACTIONS ARE APPLIED AGAINST THE TABLE IN   *
000500*  THE ORDER THEY APPEAR ON THE INPUT FILE.                     *
000600*****************************************************************
000700*
000800       01  PRC-STOCK-ALLOC-REC.
000900           05  STK-ALLOC-ID                  PIC 9(9).
001000           05  STK-WAREHOUSE-CODE            PIC X(8).
001100           05  STK-VARIANT-ID                PIC 9(9).
001200           05  STK-PRODUCT-ID                PIC 9(9).
001300           05  STK-QUANTITY                  PIC S9(7).
001400           05  STK-RESERVED-QTY              PIC S9(7).
001500           05  FILLER                        PIC X(1).
001600*
001700       01  PRC-STOCK-TRANS-REC.
001800           05  TRN-ALLOC-ID                  PIC 9(9).
001900           05  TRN-ACTION                    PIC X(8).
002000               88  TRN-IS-RESERVE                VALUE 'RESERVE '.
002100               88  TRN-IS-RELEASE                VALUE 'RELEASE '.
002200               88  TRN-IS-ADJUST                 VALUE 'ADJUST  '.
002300           05  TRN-AMOUNT                    PIC S9(7).
002400           05  FILLER                        PIC X(1).
002500*
002600*    ALLOCATION TABLE IS SORTED BY STK-ALLOC-ID-TB AT LOAD TIME
002700*    SO EACH TRANSACTION CAN BE RESOLVED WITH SEARCH ALL.
002800       01  WS-STOCK-ALLOC-TABLE.
002900           05  WS-STK-TAB-COUNT              PIC S9(4) COMP VALUE ZERO.
003000           05  WS-STK-ENTRY OCCURS 1 TO 20000 TIMES
003100                   DEPENDING ON WS-STK-TAB-COUNT
003200                   ASCENDING KEY IS WS-STK-ALLOC-ID-TB
003300                   INDEXED BY WS-STK-IDX.
003400               10  WS-STK-ALLOC-ID-TB        PIC 9(9).
003500               10  WS-STK-WAREHOUSE-TB       PIC X(8).
003600               10  WS-STK-VARIANT-ID-TB      PIC 9(9).
003700               10  WS-STK-PRODUCT-ID-TB      PIC 9(9).
003800               10  WS-STK-QUANTITY-TB        PIC S9(7).
003900               10  WS-STK-RESERVED-QTY-TB    PIC S9(7).
004000               10  WS-STK-ERROR-FLAG-TB      PIC X(1).
004100                   88  WS-STK-ENTRY-IN-ERROR     VALUE 'Y'.
004150               10  WS-STK-ERROR-TYPE-TB      PIC X(12).
004200*
004300*    PER-VARIANT ROLL-UP TABLE BUILT AFTER TRANSACTIONS ARE
004400*    APPLIED - ONE ENTRY PER DISTINCT VARIANT SEEN IN THE
004500*    ALLOCATION TABLE.
004600       01  WS-VARIANT-TOTALS-TABLE.
004700           05  WS-VAR-TAB-COUNT              PIC S9(4) COMP VALUE ZERO.
004800           05  WS-VAR-ENTRY OCCURS 1 TO 20000 TIMES
004900                   DEPENDING ON WS-VAR-TAB-COUNT
005000                   ASCENDING KEY IS WS-VAR-VARIANT-ID-TB
005100                   INDEXED BY WS-VAR-IDX.
005200               10  WS-VAR-VARIANT-ID-TB      PIC 9(9).
005300               10  WS-VAR-PRODUCT-ID-TB      PIC 9(9).
005400               10  WS-VAR-TOTAL-STOCK-TB     PIC S9(9).
005500               10  WS-VAR-AVAIL-STOCK-TB     PIC S9(9).
005550               10  WS-VAR-STATUS-TB          PIC X(12).
005560                   88  WS-VAR-STATUS-IS-OK       VALUE
005570                                            'OK          '.
