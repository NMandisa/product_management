000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PRICEBAT.
000300       AUTHOR.        R MOKOENA.
000400       INSTALLATION.  MERCHANDISE SYSTEMS - PRICING.
000500       DATE-WRITTEN.  06/14/89.
000600       DATE-COMPILED. 06/14/89.
000700       SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          PRICEBAT COMPUTES VAT-INCLUSIVE DISPLAY PRICES FOR
001300*          EVERY CURRENT VARIANT PRICE, APPLIES ANY ACTIVE
001400*          PROMOTION FOR THE VARIANT, POSTS WAREHOUSE STOCK
001500*          RESERVE/RELEASE/ADJUST TRANSACTIONS, AND PRINTS A
001600*          PRICING REPORT WITH A CONTROL BREAK ON PRODUCT-ID.
001700*
001800*          THE CURRENCY-CONFIG FILE IS VALIDATED BEFORE ANY
001900*          OTHER PROCESSING STARTS - A MISSING OR INVALID
002000*          CURRENCY CONFIGURATION ABENDS THE RUN.
002100*
002200*
002300*****************************************************************
002400*
002500*          INPUT  - CURRENCY-CONFIG, REGIONAL-DEFAULTS,
002600*                    GLOBAL-PARAMS, TAX-CLASSES, PRICES,
002700*                    PROMOTIONS, STOCK-ALLOCATIONS,
002800*                    STOCK-TRANSACTIONS
002900*
003000*          OUTPUT - PRICED-OUTPUT, STOCK-SUMMARY, PRICING-REPORT
003100*
003200*****************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    06/14/89  RM   0000  ORIGINAL PROGRAM.
003600*    09/02/89  RM   0014  ADDED FIXED AND PERCENTAGE PROMO TYPES.
003700*    02/11/90  TVDM  0022  BOGO / MULTIBUY EFFECTIVE-PRICE LOGIC.
003800*    07/19/90  TVDM  0031  CPA RESTRICTED-CATEGORY COMPLIANCE CK.
003900*    01/08/91  RM   0040  CURRENCY FORMATTING SPLIT OUT TO CURRSVC.
004000*    05/22/91  RM   0044  FX MARKUP APPLIED TO NON-ZAR CURRENCIES.
004100*    11/30/91  PKN  0051  STOCK ALLOCATION RESERVE/RELEASE/ADJUST.
004200*    03/17/92  PKN  0055  PER-PRODUCT STOCK ROLL-UP FOR REPORT.
004300*    08/04/92  RM   0061  CORRECTED SAVINGS PERCENT ROUNDING.
004400*    01/25/93  TVDM  0068  REGIONAL DEFAULT CURRENCY LOOKUP.
004500*    06/09/93  PKN  0072  VALIDATION ERROR COUNTS ON GRAND TOTAL.
004600*    12/14/93  RM   0079  CORRECTED EXEMPT/ZERO-RATED TAX HANDLING.
004700*    04/02/94  TVDM  0084  PRICE-ACTIVE WINDOW USES RUN TIMESTAMP.
004800*    09/19/94  PKN  0090  ADDED PRODUCT-ID CONTROL BREAK TO REPORT.
004900*    02/06/95  RM   0096  GRAND TOTAL STOCK/TRANSACTION COUNTS.
005000*    07/23/96  TVDM  0103  MULTI-CURRENCY PRECISION TABLE LOOKUP.
005100*    03/11/97  PKN  0110  RESTRICTED-CATEGORY PROMO SKIP COUNTED
005200*                         AS AN ERROR RATHER THAN SILENT.
005300*    10/08/98  RM   0117  Y2K - EXPANDED ALL DATE/TIMESTAMP FIELDS
005400*                         TO 4-DIGIT CENTURY FORM (9(14) TIMESTAMPS,
005500*                         9(8) DATES) THROUGHOUT PRICEBAT AND ITS
005600*                         COPYBOOKS.  RETESTED PROMOTION WINDOW AND
005700*                         PRICE-ACTIVE LOGIC ACROSS THE CENTURY.
005800*    01/14/99  RM   0118  Y2K - REPORT DATE HEADING NOW 4-DIGIT YEAR.
005900*    06/02/00  TVDM  0124  CORRECTED ADJUST VALIDATION (REJECT WHEN
006000*                         NEW QUANTITY LESS THAN RESERVED QTY).
006100*    11/17/01  PKN  0130  ADDED WAREHOUSE-LEVEL INVENTORY TOTAL.
006200*    05/13/03  RM   0136  MOVED VAT RATE TO GLOBAL-PARAMS RECORD.
006300*    09/28/05  TVDM  0142  FREE-SAMPLE PROMOTION TYPE SUPPORT.
006400*    05/02/11  PKN  0160  RESTORED PRICE-ACTIVE WINDOW CHECK IN
006500*                         340-PRSS-PRICE-RECORDS - A HISTORICAL OR
006600*                         EXPIRED PRICE RECORD WAS BEING PRICED AND
006700*                         WRITTEN THE SAME AS A CURRENT ONE.
006800*    05/09/11  PKN  0161  RESTORED FX MARKUP CALL TO CURRSVC IN
006900*                         360-LOOKUP-CURRENCY-RULES FOR NON-ZAR
007000*                         CURRENCIES - CFG-FX-MARKUP WAS BEING
007100*                         LOADED BUT NEVER APPLIED.
007200*****************************************************************
007300*
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SOURCE-COMPUTER.   IBM-390.
007700       OBJECT-COMPUTER.   IBM-390.
007800       SPECIAL-NAMES.
007900           C01 IS TOP-OF-FORM.
008000*
008100       INPUT-OUTPUT SECTION.
008200       FILE-CONTROL.
008300*
008400           SELECT CURRENCY-CONFIG-FILE  ASSIGN TO UT-S-CURRCFG
008500               ACCESS MODE IS SEQUENTIAL
008600               FILE STATUS IS WS-CURRCFG-STATUS.
008700*
008800           SELECT REGIONAL-DFLTS-FILE   ASSIGN TO UT-S-REGDFLT
008900               ACCESS MODE IS SEQUENTIAL
009000               FILE STATUS IS WS-REGDFLT-STATUS.
009100*
009200           SELECT GLOBAL-PARMS-FILE     ASSIGN TO UT-S-GLBPARM
009300               ACCESS MODE IS SEQUENTIAL
009400               FILE STATUS IS WS-GLBPARM-STATUS.
009500*
009600           SELECT TAX-CLASSES-FILE      ASSIGN TO UT-S-TAXCLS
009700               ACCESS MODE IS SEQUENTIAL
009800               FILE STATUS IS WS-TAXCLS-STATUS.
009900*
010000           SELECT PRICES-FILE           ASSIGN TO UT-S-PRICES
010100               ACCESS MODE IS SEQUENTIAL
010200               FILE STATUS IS WS-PRICES-STATUS.
010300*
010400           SELECT PROMOTIONS-FILE       ASSIGN TO UT-S-PROMO
010500               ACCESS MODE IS SEQUENTIAL
010600               FILE STATUS IS WS-PROMO-STATUS.
010700*
010800           SELECT STOCK-ALLOC-FILE      ASSIGN TO UT-S-STKALOC
010900               ACCESS MODE IS SEQUENTIAL
011000               FILE STATUS IS WS-STKALOC-STATUS.
011100*
011200           SELECT STOCK-TRANS-FILE      ASSIGN TO UT-S-STKTRAN
011300               ACCESS MODE IS SEQUENTIAL
011400               FILE STATUS IS WS-STKTRAN-STATUS.
011500*
011600           SELECT PRICED-OUTPUT-FILE    ASSIGN TO UT-S-PRICOUT
011700               ACCESS MODE IS SEQUENTIAL
011800               FILE STATUS IS WS-PRICOUT-STATUS.
011900*
012000           SELECT STOCK-SUMMARY-FILE    ASSIGN TO UT-S-STOCKSUM
012100               ACCESS MODE IS SEQUENTIAL
012200               FILE STATUS IS WS-STOCKSUM-STATUS.
012300*
012400           SELECT PRICING-REPORT-FILE   ASSIGN TO UT-S-PRICERPT
012500               ACCESS MODE IS SEQUENTIAL
012600               FILE STATUS IS WS-PRICERPT-STATUS.
012700*
012800       DATA DIVISION.
012900       FILE SECTION.
013000*
013100       FD  CURRENCY-CONFIG-FILE
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           RECORD CONTAINS 48 CHARACTERS
013500           BLOCK CONTAINS 0 RECORDS
013600           DATA RECORD IS CURRCFG-REC.
013700       01  CURRCFG-REC                  PIC X(48).
013800*
013900       FD  REGIONAL-DFLTS-FILE
014000           RECORDING MODE IS F
014100           LABEL RECORDS ARE STANDARD
014200           RECORD CONTAINS 6 CHARACTERS
014300           BLOCK CONTAINS 0 RECORDS
014400           DATA RECORD IS REGDFLT-REC.
014500       01  REGDFLT-REC                  PIC X(6).
014600*
014700       FD  GLOBAL-PARMS-FILE
014800           RECORDING MODE IS F
014900           LABEL RECORDS ARE STANDARD
015000           RECORD CONTAINS 14 CHARACTERS
015100           BLOCK CONTAINS 0 RECORDS
015200           DATA RECORD IS GLBPARM-REC.
015300       01  GLBPARM-REC                  PIC X(14).
015400*
015500       FD  TAX-CLASSES-FILE
015600           RECORDING MODE IS F
015700           LABEL RECORDS ARE STANDARD
015800           RECORD CONTAINS 62 CHARACTERS
015900           BLOCK CONTAINS 0 RECORDS
016000           DATA RECORD IS TAXCLS-REC.
016100       01  TAXCLS-REC                   PIC X(62).
016200*
016300       FD  PRICES-FILE
016400           RECORDING MODE IS F
016500           LABEL RECORDS ARE STANDARD
016600           RECORD CONTAINS 137 CHARACTERS
016700           BLOCK CONTAINS 0 RECORDS
016800           DATA RECORD IS PRICES-REC.
016900       01  PRICES-REC                   PIC X(137).
017000*
017100       FD  PROMOTIONS-FILE
017200           RECORDING MODE IS F
017300           LABEL RECORDS ARE STANDARD
017400           RECORD CONTAINS 125 CHARACTERS
017500           BLOCK CONTAINS 0 RECORDS
017600           DATA RECORD IS PROMO-REC.
017700       01  PROMO-REC                    PIC X(125).
017800*
017900       FD  STOCK-ALLOC-FILE
018000           RECORDING MODE IS F
018100           LABEL RECORDS ARE STANDARD
018200           RECORD CONTAINS 50 CHARACTERS
018300           BLOCK CONTAINS 0 RECORDS
018400           DATA RECORD IS STKALOC-REC.
018500       01  STKALOC-REC                  PIC X(50).
018600*
018700       FD  STOCK-TRANS-FILE
018800           RECORDING MODE IS F
018900           LABEL RECORDS ARE STANDARD
019000           RECORD CONTAINS 25 CHARACTERS
019100           BLOCK CONTAINS 0 RECORDS
019200           DATA RECORD IS STKTRAN-REC.
019300       01  STKTRAN-REC                  PIC X(25).
019400*
019500       FD  PRICED-OUTPUT-FILE
019600           RECORDING MODE IS F
019700           LABEL RECORDS ARE STANDARD
019800           RECORD CONTAINS 111 CHARACTERS
019900           BLOCK CONTAINS 0 RECORDS
020000           DATA RECORD IS PRICOUT-REC.
020100       01  PRICOUT-REC                  PIC X(111).
020200*
020300       FD  STOCK-SUMMARY-FILE
020400           RECORDING MODE IS F
020500           LABEL RECORDS ARE STANDARD
020600           RECORD CONTAINS 40 CHARACTERS
020700           BLOCK CONTAINS 0 RECORDS
020800           DATA RECORD IS STOCKSUM-REC.
020900       01  STOCKSUM-REC                 PIC X(40).
021000*
021100       FD  PRICING-REPORT-FILE
021200           RECORDING MODE IS F
021300           LABEL RECORDS ARE STANDARD
021400           RECORD CONTAINS 132 CHARACTERS
021500           BLOCK CONTAINS 0 RECORDS
021600           DATA RECORD IS PRICERPT-REC.
021700       01  PRICERPT-REC                 PIC X(132).
021800       WORKING-STORAGE SECTION.
021900*
022000       01  PROGRAM-INDICATOR-SWITCHES.
022100           05  WS-EOF-PRICES-SW            PIC X(3)  VALUE 'NO '.
022200               88  EOF-PRICES                         VALUE 'YES'.
022300           05  WS-EOF-STKTRAN-SW           PIC X(3)  VALUE 'NO '.
022400               88  EOF-STKTRAN                         VALUE 'YES'.
022500           05  WS-CONFIG-OK-SW             PIC X(3)  VALUE 'YES'.
022600               88  CONFIG-OK                           VALUE 'YES'.
022700               88  CONFIG-IN-ERROR                     VALUE 'NO '.
022800           05  WS-PROMO-FOUND-SW           PIC X(3)  VALUE 'NO '.
022900               88  PROMO-FOUND                         VALUE 'YES'.
023000           05  WS-PROMO-ELIGIBLE-SW        PIC X(3)  VALUE 'NO '.
023100               88  PROMO-ELIGIBLE                      VALUE 'YES'.
023200           05  WS-ALLOC-FOUND-SW           PIC X(3)  VALUE 'NO '.
023300               88  ALLOC-FOUND                         VALUE 'YES'.
023400           05  WS-PRICE-ACTIVE-SW          PIC X(3)  VALUE 'NO '.
023500               88  PRICE-IS-ACTIVE                     VALUE 'YES'.
023600*
023700       01  FILE-STATUS-CODES.
023800           05  WS-CURRCFG-STATUS           PIC X(2).
023900               88  CURRCFG-OK                   VALUE '00'.
024000               88  CURRCFG-EOF                  VALUE '10'.
024100           05  WS-REGDFLT-STATUS           PIC X(2).
024200               88  REGDFLT-OK                   VALUE '00'.
024300               88  REGDFLT-EOF                  VALUE '10'.
024400           05  WS-GLBPARM-STATUS           PIC X(2).
024500               88  GLBPARM-OK                   VALUE '00'.
024600               88  GLBPARM-EOF                  VALUE '10'.
024700           05  WS-TAXCLS-STATUS            PIC X(2).
024800               88  TAXCLS-OK                    VALUE '00'.
024900               88  TAXCLS-EOF                   VALUE '10'.
025000           05  WS-PRICES-STATUS            PIC X(2).
025100               88  PRICES-OK                    VALUE '00'.
025200               88  PRICES-EOF                   VALUE '10'.
025300           05  WS-PROMO-STATUS             PIC X(2).
025400               88  PROMO-FILE-OK                VALUE '00'.
025500               88  PROMO-FILE-EOF               VALUE '10'.
025600           05  WS-STKALOC-STATUS           PIC X(2).
025700               88  STKALOC-OK                   VALUE '00'.
025800               88  STKALOC-EOF                  VALUE '10'.
025900           05  WS-STKTRAN-STATUS           PIC X(2).
026000               88  STKTRAN-OK                   VALUE '00'.
026100               88  STKTRAN-EOF                  VALUE '10'.
026200           05  WS-PRICOUT-STATUS           PIC X(2).
026300           05  WS-STOCKSUM-STATUS          PIC X(2).
026400           05  WS-PRICERPT-STATUS          PIC X(2).
026500*
026600       01  WS-REPORT-CONTROLS.
026700           05  WS-PAGE-COUNT               PIC S9(3)  COMP  VALUE ZERO.
026800           05  WS-LINES-PER-PAGE           PIC S9(2)  COMP  VALUE +50.
026900           05  WS-LINES-USED               PIC S9(2)  COMP  VALUE +51.
027000           05  WS-LINE-SPACING             PIC S9(1)  COMP  VALUE ZERO.
027100*
027200       01  WS-BREAK-CONTROLS.
027300           05  WS-PREVIOUS-PRODUCT-ID      PIC 9(9)   VALUE ZERO.
027400           05  WS-PRODUCT-VARIANT-COUNT    PIC S9(5)  COMP  VALUE ZERO.
027500*
027600       01  WS-ACCUMULATORS.
027700*    RECORD TRACKING FOR THE END-OF-JOB DIAGNOSTIC DISPLAY
027800           05  WS-PRICES-READ-CTR          PIC S9(7)  COMP  VALUE ZERO.
027900           05  WS-PRICOUT-WRTN-CTR         PIC S9(7)  COMP  VALUE ZERO.
028000           05  WS-STKTRAN-READ-CTR         PIC S9(7)  COMP  VALUE ZERO.
028100           05  WS-STKTRAN-APPLIED-CTR      PIC S9(7)  COMP  VALUE ZERO.
028200           05  WS-STKTRAN-REJECT-CTR       PIC S9(7)  COMP  VALUE ZERO.
028300           05  WS-PROMO-CHANGE-CTR         PIC S9(7)  COMP  VALUE ZERO.
028400           05  WS-PRICES-INACTIVE-CTR      PIC S9(7)  COMP  VALUE ZERO.
028500           05  WS-VALIDATION-ERROR-CTR     PIC S9(7)  COMP  VALUE ZERO.
028600*
028700*    PRODUCT-LEVEL CONTROL-BREAK TOTALS
028800           05  WS-PRODUCT-BASE-TL          PIC S9(13)V9(2) COMP-3
028900                                                           VALUE ZERO.
029000           05  WS-PRODUCT-VAT-TL           PIC S9(13)V9(2) COMP-3
029100                                                           VALUE ZERO.
029200           05  WS-PRODUCT-SAVINGS-TL       PIC S9(13)V9(2) COMP-3
029300                                                           VALUE ZERO.
029400*
029500*    REPORT GRAND TOTALS
029600           05  WS-GRAND-BASE-TL            PIC S9(13)V9(2) COMP-3
029700                                                           VALUE ZERO.
029800           05  WS-GRAND-VAT-TL             PIC S9(13)V9(2) COMP-3
029900                                                           VALUE ZERO.
030000           05  WS-GRAND-DISPLAY-TL         PIC S9(13)V9(2) COMP-3
030100                                                           VALUE ZERO.
030200           05  WS-GRAND-SAVINGS-TL         PIC S9(13)V9(2) COMP-3
030300                                                           VALUE ZERO.
030400           05  WS-GRAND-STOCK-TL           PIC S9(9)  VALUE ZERO.
030500           05  WS-GRAND-AVAILABLE-TL       PIC S9(9)  VALUE ZERO.
030600           05  WS-GRAND-WAREHOUSE-TL       PIC S9(9)  VALUE ZERO.
030700*
030800       01  WS-CURRENT-DATE-FIELDS.
030900           05  WS-CURRENT-DATE.
031000               10  WS-CURRENT-YEAR         PIC 9(4).
031100               10  WS-CURRENT-MONTH        PIC 9(2).
031200               10  WS-CURRENT-DAY          PIC 9(2).
031300           05  WS-CURRENT-TIME.
031400               10  WS-CURRENT-HOUR         PIC 9(2).
031500               10  WS-CURRENT-MINUTE       PIC 9(2).
031600               10  WS-CURRENT-SECOND       PIC 9(2).
031700               10  WS-CURRENT-HNDSEC       PIC 9(2).
031800*
031900*    RUN TIMESTAMP IN THE SAME 9(14) SHAPE AS PRC-EFFECTIVE-FROM
032000*    AND PRM-START-DATE, SO ACTIVE-WINDOW TESTS ARE STRAIGHT
032100*    NUMERIC COMPARES.  ALTERNATE DATE-ONLY VIEW BELOW.
032200       01  WS-RUN-TIMESTAMP                PIC 9(14) VALUE ZERO.
032300       01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.
032400           05  WS-RUN-DATE                 PIC 9(8).
032500           05  WS-RUN-TIME                 PIC 9(6).
032600       01  WS-RUN-DATE-DISPLAY             PIC X(10).
032700*
032800*    HOME (BASE-PRICING) CURRENCY CODE - PRICES ARE ENTERED IN
032900*    THIS CURRENCY, SO CURRSVC ONLY APPLIES CFG-FX-MARKUP WHEN
033000*    THE PRICE RECORD'S CURRENCY IS SOME OTHER CODE.
033100       01  WS-HOME-CURRENCY-CODE           PIC X(3) VALUE 'ZAR'.
033200*
033300*    WORK FIELDS FOR THE PRICING / TAX / PROMOTION CALCULATIONS
033400       01  WS-CALC-FIELDS.
033500           05  WS-TAX-RATE-PCT             PIC S9(1)V9(4) VALUE ZERO.
033600           05  WS-TAX-AMOUNT               PIC S9(13)V9(2) COMP-3
033700                                                           VALUE ZERO.
033800           05  WS-DISPLAY-PRICE            PIC S9(13)V9(2) COMP-3
033900                                                           VALUE ZERO.
034000           05  WS-PROMO-BASE-PRICE         PIC S9(13)V9(2) COMP-3
034100                                                           VALUE ZERO.
034200           05  WS-SAVINGS-PCT              PIC S9(3)V9(2) VALUE ZERO.
034300           05  WS-DISCOUNT-FRACTION        PIC S9(1)V9(4) VALUE ZERO.
034400           05  WS-SAVINGS-FRACTION         PIC S9(1)V9(4) VALUE ZERO.
034500           05  WS-EFFECTIVE-PROMO-ID       PIC 9(9)  VALUE ZERO.
034600           05  WS-CALC-SAVE-AMT            PIC S9(13)V9(2) COMP-3
034700                                                           VALUE ZERO.
034800           05  WS-PROMO-VALID-SW           PIC X(1)  VALUE 'N'.
034900               88  WS-PROMO-IS-VALID           VALUE 'Y'.
035000*
035100       01  WS-STOCK-CALC-FIELDS.
035200           05  WS-AVAILABLE-QTY            PIC S9(7) VALUE ZERO.
035300           05  WS-TRAN-RESULT-SW           PIC X(1)  VALUE 'N'.
035400               88  WS-TRAN-ACCEPTED            VALUE 'Y'.
035500*
035600*    LINKAGE WORK AREA PASSED TO CURRSVC ON EVERY CALL - SEE
035700*    THE CALLING CONVENTION NOTE AHEAD OF 360-LOOKUP-CURRENCY.
035800       COPY PRCCSVC.
035900*
036000       01  DISPLAY-LINE.
036100           05  DISP-MESSAGE                PIC X(45).
036200           05  DISP-VALUE                  PIC ZZZ,ZZ9.
036300*
036400       COPY PRCGCFG.
036500       COPY PRCTAXCL.
036600       COPY PRCPRICE.
036700       COPY PRCPROMO.
036800       COPY PRCSTOCK.
036900       COPY PRCOUT.
037000       COPY PRCRPT.
037100       PROCEDURE DIVISION.
037200       000-MAINLINE SECTION.
037300           ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
037400           ACCEPT WS-CURRENT-TIME FROM TIME.
037500           MOVE WS-CURRENT-DATE TO WS-RUN-DATE.
037600           MOVE ZEROS           TO WS-RUN-TIME.
037700           STRING WS-CURRENT-YEAR  '-' WS-CURRENT-MONTH '-'
037800                  WS-CURRENT-DAY
037900                  DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.
038000           PERFORM 110-LOAD-CURRENCY-CONFIG THRU 110-EXIT.
038100           IF CONFIG-IN-ERROR
038200              GO TO 999-ABEND-BAD-CONFIG.
038300           PERFORM 200-LOAD-TAX-CLASSES     THRU 200-EXIT.
038400           PERFORM 410-LOAD-PROMOTIONS      THRU 410-EXIT.
038500           PERFORM 500-LOAD-STOCK-ALLOCS    THRU 500-EXIT.
038600           OPEN INPUT  PRICES-FILE
038700                OUTPUT PRICED-OUTPUT-FILE
038800                OUTPUT PRICING-REPORT-FILE.
038900           PERFORM 320-INITIALIZE-REPORT    THRU 320-EXIT.
039000           PERFORM 800-READ-PRICES-FILE     THRU 800-EXIT.
039100           PERFORM 340-PRSS-PRICE-RECORDS   THRU 340-EXIT
039200               UNTIL EOF-PRICES.
039300           IF WS-PRODUCT-VARIANT-COUNT IS GREATER THAN ZERO
039400              PERFORM 450-PRSS-PRODUCT-BREAK THRU 450-EXIT.
039500           CLOSE PRICES-FILE
039600                 PRICED-OUTPUT-FILE.
039700           OPEN INPUT  STOCK-TRANS-FILE
039800                OUTPUT STOCK-SUMMARY-FILE.
039900           PERFORM 810-READ-STKTRAN-FILE    THRU 810-EXIT.
040000           PERFORM 510-PRSS-STOCK-TRANS     THRU 510-EXIT
040100               UNTIL EOF-STKTRAN.
040200           CLOSE STOCK-TRANS-FILE.
040300           PERFORM 530-ROLLUP-STOCK-TOTALS  THRU 530-EXIT.
040400           PERFORM 540-WRITE-STOCK-SUMMARY  THRU 540-EXIT.
040500           CLOSE STOCK-SUMMARY-FILE.
040600           PERFORM 600-PRSS-GRAND-TOTALS    THRU 600-EXIT.
040700           CLOSE PRICING-REPORT-FILE.
040800           PERFORM 950-DISPLAY-PROG-DIAG    THRU 950-EXIT.
040900           MOVE ZERO TO RETURN-CODE.
041000           GOBACK.
041100*****************************************************************
041200*    CURRENCY CONFIGURATION LOAD AND VALIDATION.  ANY VIOLATION
041300*    OF THE RULES BELOW ABORTS THE RUN BEFORE A SINGLE PRICE IS
041400*    PROCESSED - THIS FILE DRIVES EVERY DISPLAY-PRICE FORMAT AND
041500*    FX MARKUP CALCULATION DOWNSTREAM.
041600*****************************************************************
041700       110-LOAD-CURRENCY-CONFIG.
041800*
041900           MOVE 'YES' TO WS-CONFIG-OK-SW.
042000           OPEN INPUT CURRENCY-CONFIG-FILE.
042100           IF NOT CURRCFG-OK
042200              DISPLAY '** ERROR **  CURRENCY-CONFIG FILE MISSING'
042300              MOVE 'NO ' TO WS-CONFIG-OK-SW
042400              GO TO 110-EXIT.
042500           READ CURRENCY-CONFIG-FILE INTO PRC-CUR-CFG-REC
042600               AT END
042700                  DISPLAY '** ERROR **  CURRENCY-CONFIG FILE EMPTY'
042800                  MOVE 'NO ' TO WS-CONFIG-OK-SW
042900                  SET CURRCFG-EOF TO TRUE.
043000           IF CONFIG-IN-ERROR
043100              CLOSE CURRENCY-CONFIG-FILE
043200              GO TO 110-EXIT.
043300           PERFORM 114-LOAD-ONE-CURRENCY THRU 114-EXIT
043400               UNTIL CURRCFG-EOF.
043500           CLOSE CURRENCY-CONFIG-FILE.
043600           IF WS-CUR-TAB-COUNT IS EQUAL TO ZERO
043700              DISPLAY '** ERROR **  NO VALID CURRENCY RECORDS LOADED'
043800              MOVE 'NO ' TO WS-CONFIG-OK-SW
043900              GO TO 110-EXIT.
044000           PERFORM 118-LOAD-REGIONAL-DFLTS THRU 118-EXIT.
044100           PERFORM 119-LOAD-GLOBAL-PARMS   THRU 119-EXIT.
044200*
044300       110-EXIT.
044400           EXIT.
044500*    TABLE MUST END UP SORTED ON CUR-CODE-TB FOR SEARCH ALL - THE
044600*    INPUT FILE IS NOT GUARANTEED TO ARRIVE IN CODE ORDER SO A
044700*    SIMPLE INSERTION SHUFFLE (117-FIND-INSERT-POINT) IS DONE AS
044800*    EACH RECORD IS ADDED.
044900       114-LOAD-ONE-CURRENCY.
045000*
045100           PERFORM 115-VALIDATE-CURRENCY-REC THRU 115-EXIT.
045200           IF WS-PROMO-IS-VALID
045300              PERFORM 116-INSERT-CURRENCY-ENTRY THRU 116-EXIT.
045400           READ CURRENCY-CONFIG-FILE INTO PRC-CUR-CFG-REC
045500               AT END SET CURRCFG-EOF TO TRUE.
045600*
045700       114-EXIT.
045800           EXIT.
045900*    RE-USE THE PROMO-VALID SWITCH AS A GENERIC "THIS RECORD
046000*    PASSED VALIDATION" FLAG - CHEAPER THAN A NEW ONE FOR EVERY
046100*    LOAD PARAGRAPH AND MATCHES THE ORIGINAL PROGRAM'S HABIT OF
046200*    ONE VALIDATION SWITCH PER RUN.
046300       115-VALIDATE-CURRENCY-REC.
046400*
046500           MOVE 'Y' TO WS-PROMO-VALID-SW.
046600           IF CUR-CODE EQUAL TO SPACES
046700              DISPLAY '** ERROR **  CURRENCY CODE IS BLANK '
046800              MOVE 'N' TO WS-PROMO-VALID-SW.
046900           IF CUR-PRECISION IS NUMERIC
047000              IF CUR-PRECISION IS GREATER THAN 4
047100                 DISPLAY '** ERROR **  PRECISION OUT OF RANGE '
047200                         CUR-CODE
047300                 MOVE 'N' TO WS-PROMO-VALID-SW
047400              END-IF
047500           ELSE
047600              DISPLAY '** ERROR **  PRECISION NOT NUMERIC ' CUR-CODE
047700              MOVE 'N' TO WS-PROMO-VALID-SW.
047800           IF CUR-THOUSANDS-SEP EQUAL TO SPACES OR
047900              CUR-DECIMAL-SEP   EQUAL TO SPACES
048000              DISPLAY '** ERROR **  SEPARATOR MISSING ' CUR-CODE
048100              MOVE 'N' TO WS-PROMO-VALID-SW.
048200           IF NOT CUR-SYM-POS-BEFORE AND NOT CUR-SYM-POS-AFTER
048300              DISPLAY '** ERROR **  BAD SYMBOL POSITION ' CUR-CODE
048400              MOVE 'N' TO WS-PROMO-VALID-SW.
048500           IF WS-PROMO-VALID-SW EQUAL TO 'N'
048600              ADD 1 TO WS-VALIDATION-ERROR-CTR.
048700*
048800       115-EXIT.
048900           EXIT.
049000*
049100       116-INSERT-CURRENCY-ENTRY.
049200*
049300           ADD 1 TO WS-CUR-TAB-COUNT.
049400           SET WS-CUR-IDX TO WS-CUR-TAB-COUNT.
049500           PERFORM 117-FIND-INSERT-POINT THRU 117-EXIT.
049600           MOVE CUR-CODE             TO WS-CUR-CODE-TB (WS-CUR-IDX).
049700           MOVE CUR-SYMBOL           TO WS-CUR-SYMBOL-TB (WS-CUR-IDX).
049800           MOVE CUR-NAME             TO WS-CUR-NAME-TB (WS-CUR-IDX).
049900           MOVE CUR-PRECISION        TO WS-CUR-PRECISION-TB
050000                                                        (WS-CUR-IDX).
050100           MOVE CUR-THOUSANDS-SEP    TO WS-CUR-THOUS-SEP-TB
050200                                                        (WS-CUR-IDX).
050300           MOVE CUR-DECIMAL-SEP      TO WS-CUR-DEC-SEP-TB (WS-CUR-IDX).
050400           MOVE CUR-SYMBOL-POSITION  TO WS-CUR-SYM-POS-TB (WS-CUR-IDX).
050500           MOVE CUR-SPACE-FLAG       TO WS-CUR-SPACE-FLAG-TB
050600                                                        (WS-CUR-IDX).
050700*
050800       116-EXIT.
050900           EXIT.
051000*    SHUFFLE ENTRIES ABOVE THIS CODE'S PLACE DOWN ONE SLOT SO THE
051100*    TABLE STAYS IN CUR-CODE-TB ORDER AFTER EVERY INSERT.  DRIVEN
051200*    BY GO TO RATHER THAN A LOOP VERB, IN KEEPING WITH THE REST
051300*    OF THE PROGRAM.
051400       117-FIND-INSERT-POINT.
051500*
051600           IF WS-CUR-IDX EQUAL TO 1
051700              GO TO 117-EXIT.
051800           IF WS-CUR-CODE-TB (WS-CUR-IDX - 1) IS LESS THAN CUR-CODE
051900              GO TO 117-EXIT.
052000           MOVE WS-CUR-ENTRY (WS-CUR-IDX - 1) TO
052100                                        WS-CUR-ENTRY (WS-CUR-IDX).
052200           SET WS-CUR-IDX DOWN BY 1.
052300           GO TO 117-FIND-INSERT-POINT.
052400*
052500       117-EXIT.
052600           EXIT.
052700*
052800       118-LOAD-REGIONAL-DFLTS.
052900*
053000           OPEN INPUT REGIONAL-DFLTS-FILE.
053100           IF NOT REGDFLT-OK
053200              GO TO 118-EXIT.
053300           READ REGIONAL-DFLTS-FILE INTO PRC-REGIONAL-DFLT-REC
053400               AT END SET REGDFLT-EOF TO TRUE.
053500           PERFORM 120-ADD-REGIONAL-ENTRY THRU 120-EXIT
053600               UNTIL REGDFLT-EOF.
053700           CLOSE REGIONAL-DFLTS-FILE.
053800*
053900       118-EXIT.
054000           EXIT.
054100*
054200       120-ADD-REGIONAL-ENTRY.
054300*
054400           ADD 1 TO WS-REG-TAB-COUNT.
054500           MOVE REG-COUNTRY  TO WS-REG-COUNTRY-TB (WS-REG-TAB-COUNT).
054600           MOVE REG-CURRENCY TO WS-REG-CURRENCY-TB (WS-REG-TAB-COUNT).
054700           READ REGIONAL-DFLTS-FILE INTO PRC-REGIONAL-DFLT-REC
054800               AT END SET REGDFLT-EOF TO TRUE.
054900*
055000       120-EXIT.
055100           EXIT.
055200*
055300       119-LOAD-GLOBAL-PARMS.
055400*
055500           OPEN INPUT GLOBAL-PARMS-FILE.
055600           IF NOT GLBPARM-OK
055700              DISPLAY '** ERROR **  GLOBAL-PARAMS FILE MISSING'
055800              MOVE 'NO ' TO WS-CONFIG-OK-SW
055900              GO TO 119-EXIT.
056000           READ GLOBAL-PARMS-FILE INTO PRC-GLOBAL-PARMS-REC
056100               AT END
056200                  DISPLAY '** ERROR **  GLOBAL-PARAMS FILE EMPTY'
056300                  MOVE 'NO ' TO WS-CONFIG-OK-SW.
056400           IF CONFIG-OK
056500              MOVE CFG-DEFAULT-CURRENCY TO WS-CFG-DEFAULT-CURRENCY
056600              MOVE CFG-FX-MARKUP        TO WS-CFG-FX-MARKUP
056700              MOVE CFG-VAT-RATE         TO WS-CFG-VAT-RATE.
056800           CLOSE GLOBAL-PARMS-FILE.
056900*
057000       119-EXIT.
057100           EXIT.
057200*****************************************************************
057300*    TAX CLASS TABLE LOAD.  TAX-CLASSES-FILE ARRIVES IN NO
057400*    GUARANTEED ORDER SO THE INSERTION SHUFFLE USED FOR CURRENCY
057500*    (SEE 117-FIND-INSERT-POINT) IS REPEATED HERE ON THE
057600*    TAX-CLASS-ID KEY.
057700*****************************************************************
057800       200-LOAD-TAX-CLASSES.
057900*
058000           OPEN INPUT TAX-CLASSES-FILE.
058100           IF NOT TAXCLS-OK
058200              DISPLAY '** WARNING **  TAX-CLASSES FILE MISSING'
058300              GO TO 200-EXIT.
058400           READ TAX-CLASSES-FILE INTO PRC-TAX-CLASS-REC
058500               AT END SET TAXCLS-EOF TO TRUE.
058600           PERFORM 205-ADD-TAX-ENTRY THRU 205-EXIT
058700               UNTIL TAXCLS-EOF.
058800           CLOSE TAX-CLASSES-FILE.
058900*
059000       200-EXIT.
059100           EXIT.
059200*
059300       205-ADD-TAX-ENTRY.
059400*
059500           ADD 1 TO WS-TAX-TAB-COUNT.
059600           SET WS-TAX-IDX TO WS-TAX-TAB-COUNT.
059700           PERFORM 210-FIND-TAX-INSERT-PT THRU 210-EXIT.
059800           MOVE TAX-CLASS-ID TO WS-TAX-CLASS-ID-TB (WS-TAX-IDX).
059900           MOVE TAX-TYPE     TO WS-TAX-TYPE-TB (WS-TAX-IDX).
060000           MOVE TAX-NAME     TO WS-TAX-NAME-TB (WS-TAX-IDX).
060100           MOVE TAX-RATE     TO WS-TAX-RATE-TB (WS-TAX-IDX).
060200           MOVE TAX-SARS-CODE TO WS-TAX-SARS-CODE-TB (WS-TAX-IDX).
060300           MOVE TAX-ACTIVE   TO WS-TAX-ACTIVE-TB (WS-TAX-IDX).
060400           READ TAX-CLASSES-FILE INTO PRC-TAX-CLASS-REC
060500               AT END SET TAXCLS-EOF TO TRUE.
060600*
060700       205-EXIT.
060800           EXIT.
060900*    SHUFFLE DRIVEN BY GO TO, NOT A LOOP VERB - SAME IDIOM AS
061000*    117-FIND-INSERT-POINT.
061100       210-FIND-TAX-INSERT-PT.
061200*
061300           IF WS-TAX-IDX EQUAL TO 1
061400              GO TO 210-EXIT.
061500           IF WS-TAX-CLASS-ID-TB (WS-TAX-IDX - 1) IS LESS THAN
061600                                                   TAX-CLASS-ID
061700              GO TO 210-EXIT.
061800           MOVE WS-TAX-ENTRY (WS-TAX-IDX - 1) TO
061900                                        WS-TAX-ENTRY (WS-TAX-IDX).
062000           SET WS-TAX-IDX DOWN BY 1.
062100           GO TO 210-FIND-TAX-INSERT-PT.
062200*
062300       210-EXIT.
062400           EXIT.
062500*****************************************************************
062600*    REPORT INITIALISATION - ZERO TOTALS, PRIME PAGE HEADINGS.
062700*****************************************************************
062800       320-INITIALIZE-REPORT.
062900*
063000           MOVE ZEROS TO WS-PAGE-COUNT
063100                          WS-LINES-USED
063200                          WS-PREVIOUS-PRODUCT-ID
063300                          WS-PRODUCT-VARIANT-COUNT
063400                          WS-PRODUCT-BASE-TL
063500                          WS-PRODUCT-VAT-TL
063600                          WS-PRODUCT-SAVINGS-TL
063700                          WS-GRAND-BASE-TL
063800                          WS-GRAND-VAT-TL
063900                          WS-GRAND-DISPLAY-TL
064000                          WS-GRAND-SAVINGS-TL
064100                          WS-GRAND-STOCK-TL
064200                          WS-GRAND-AVAILABLE-TL
064300                          WS-GRAND-WAREHOUSE-TL
064400                          WS-PRICES-READ-CTR
064500                          WS-PRICES-INACTIVE-CTR
064600                          WS-PRICOUT-WRTN-CTR
064700                          WS-STKTRAN-READ-CTR
064800                          WS-STKTRAN-APPLIED-CTR
064900                          WS-STKTRAN-REJECT-CTR
065000                          WS-PROMO-CHANGE-CTR
065100                          WS-VALIDATION-ERROR-CTR.
065200           MOVE 55    TO WS-LINES-PER-PAGE.
065300           MOVE 1     TO WS-LINE-SPACING.
065400           PERFORM 955-HEADINGS THRU 955-EXIT.
065500*
065600       320-EXIT.
065700           EXIT.
065800*****************************************************************
065900*    SEQUENTIAL READ OF PRICES-FILE.
066000*****************************************************************
066100       800-READ-PRICES-FILE.
066200*
066300           READ PRICES-FILE INTO PRC-PRICE-REC
066400               AT END
066500                  SET EOF-PRICES TO TRUE
066600                  GO TO 800-EXIT.
066700           ADD 1 TO WS-PRICES-READ-CTR.
066800*
066900       800-EXIT.
067000           EXIT.
067100*****************************************************************
067200*    SEQUENTIAL READ OF STOCK-TRANS-FILE.
067300*****************************************************************
067400       810-READ-STKTRAN-FILE.
067500*
067600           READ STOCK-TRANS-FILE INTO PRC-STOCK-TRANS-REC
067700               AT END
067800                  SET EOF-STKTRAN TO TRUE
067900                  GO TO 810-EXIT.
068000           ADD 1 TO WS-STKTRAN-READ-CTR.
068100*
068200       810-EXIT.
068300           EXIT.
068400*****************************************************************
068500*    PRICE-ACTIVE WINDOW TEST.  A PRICE RECORD IS ELIGIBLE FOR
068600*    OUTPUT ONLY WHEN ITS CURRENT FLAG IS Y AND ITS EFFECTIVE-TO
068700*    DATE IS STILL OPEN (ZERO) OR LIES AFTER THE RUN TIMESTAMP -
068800*    SAME COMPARE STYLE AS 424-CK-PROMO-ACTIVE'S WINDOW TEST.
068900*****************************************************************
069000       335-CK-PRICE-ACTIVE.
069100*
069200           MOVE 'NO ' TO WS-PRICE-ACTIVE-SW.
069300           IF PRC-IS-CURRENT
069400              IF PRC-EFFECTIVE-TO EQUAL TO ZERO OR
069500                 WS-RUN-TIMESTAMP IS LESS THAN PRC-EFFECTIVE-TO
069600                 MOVE 'YES' TO WS-PRICE-ACTIVE-SW.
069700*
069800       335-EXIT.
069900           EXIT.
070000*****************************************************************
070100*    PER-PRICE-RECORD PROCESSING LOOP.  DRIVES TAX, PROMOTION
070200*    AND CURRENCY LOOKUP FOR ONE VARIANT AND WRITES THE PRICED-
070300*    OUTPUT RECORD AND THE MATCHING DETAIL LINE.  CONTROL-BREAK
070400*    ON PRC-PRODUCT-ID IS TESTED HERE, NOT IN THE READ PARAGRAPH.
070500*****************************************************************
070600       340-PRSS-PRICE-RECORDS.
070700*
070800           PERFORM 335-CK-PRICE-ACTIVE THRU 335-EXIT.
070900           IF NOT PRICE-IS-ACTIVE
071000              ADD 1 TO WS-PRICES-INACTIVE-CTR
071100              PERFORM 800-READ-PRICES-FILE THRU 800-EXIT
071200              GO TO 340-EXIT.
071300           IF PRC-PRODUCT-ID NOT EQUAL TO WS-PREVIOUS-PRODUCT-ID
071400              AND WS-PRODUCT-VARIANT-COUNT IS GREATER THAN ZERO
071500              PERFORM 450-PRSS-PRODUCT-BREAK THRU 450-EXIT.
071600           MOVE PRC-PRODUCT-ID TO WS-PREVIOUS-PRODUCT-ID.
071700           ADD 1 TO WS-PRODUCT-VARIANT-COUNT.
071800           MOVE ZEROS TO WS-TAX-AMOUNT WS-DISPLAY-PRICE
071900                          WS-EFFECTIVE-PROMO-ID WS-PROMO-BASE-PRICE
072000                          WS-SAVINGS-PCT.
072100           PERFORM 350-CALC-TAX-AND-DISPLAY THRU 350-EXIT.
072200           PERFORM 420-APPLY-PROMOTION      THRU 420-EXIT.
072300           PERFORM 360-LOOKUP-CURRENCY-RULES THRU 360-EXIT.
072400           MOVE PRC-VARIANT-ID       TO OUT-VARIANT-ID.
072500           MOVE PRC-BASE-PRICE       TO OUT-BASE-PRICE.
072600           MOVE WS-TAX-AMOUNT        TO OUT-TAX-AMOUNT.
072700           MOVE WS-DISPLAY-PRICE     TO OUT-DISPLAY-PRICE.
072800           MOVE WS-EFFECTIVE-PROMO-ID TO OUT-PROMO-ID.
072900           MOVE WS-PROMO-BASE-PRICE  TO OUT-PROMO-PRICE.
073000           MOVE WS-SAVINGS-PCT       TO OUT-SAVINGS-PCT.
073100           MOVE WS-CSVC-FORMATTED-OUT TO OUT-FORMATTED-PRICE.
073200           MOVE PRC-CURRENCY         TO OUT-CURRENCY.
073300           WRITE PRICOUT-REC FROM PRC-PRICED-OUT-REC.
073400           ADD 1 TO WS-PRICOUT-WRTN-CTR.
073500           ADD PRC-BASE-PRICE   TO WS-PRODUCT-BASE-TL WS-GRAND-BASE-TL.
073600           ADD WS-TAX-AMOUNT    TO WS-PRODUCT-VAT-TL  WS-GRAND-VAT-TL.
073700           ADD WS-DISPLAY-PRICE TO WS-GRAND-DISPLAY-TL.
073800           IF WS-EFFECTIVE-PROMO-ID IS GREATER THAN ZERO
073900              COMPUTE WS-CALC-SAVE-AMT ROUNDED =
074000                      PRC-BASE-PRICE - WS-PROMO-BASE-PRICE
074100              ADD WS-CALC-SAVE-AMT TO WS-PRODUCT-SAVINGS-TL
074200                                       WS-GRAND-SAVINGS-TL
074300              ADD 1 TO WS-PROMO-CHANGE-CTR.
074400           PERFORM 343-DETAIL-LINE-PRSS THRU 343-EXIT.
074500           PERFORM 800-READ-PRICES-FILE THRU 800-EXIT.
074600*
074700       340-EXIT.
074800           EXIT.
074900*
075000       343-DETAIL-LINE-PRSS.
075100*
075200           IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
075300                                                  WS-LINES-PER-PAGE
075400              PERFORM 955-HEADINGS THRU 955-EXIT.
075500           MOVE SPACES               TO RPT-DTL-LINE.
075600           MOVE PRC-VARIANT-ID       TO DTL-VARIANT-ID.
075700           MOVE PRC-BASE-PRICE       TO DTL-BASE-PRICE.
075800           MOVE WS-TAX-AMOUNT        TO DTL-VAT-AMOUNT.
075900           MOVE WS-DISPLAY-PRICE     TO DTL-DISPLAY-PRICE.
076000           MOVE WS-EFFECTIVE-PROMO-ID TO DTL-PROMO-ID.
076100           MOVE WS-PROMO-BASE-PRICE  TO DTL-PROMO-PRICE.
076200           MOVE WS-SAVINGS-PCT       TO DTL-SAVINGS-PCT.
076300           MOVE WS-CSVC-FORMATTED-OUT TO DTL-FORMATTED.
076400           WRITE PRICERPT-REC FROM RPT-DTL-LINE
076500               AFTER ADVANCING WS-LINE-SPACING LINES.
076600           ADD 1 TO WS-LINES-USED.
076700*
076800       343-EXIT.
076900           EXIT.
077000*****************************************************************
077100*    TAX AND VAT-INCLUSIVE DISPLAY PRICE CALCULATION.  TAX RATE
077200*    IS RESOLVED FROM THE TAX-CLASS TABLE BY SEARCH ALL - IF THE
077300*    PRICE RECORD NAMES A CLASS THAT WAS NEVER LOADED THE PRICE
077400*    IS TREATED AS HAVING NO TAX CLASS (DISPLAY = BASE).
077500*****************************************************************
077600       350-CALC-TAX-AND-DISPLAY.
077700*
077800           MOVE 'N' TO WS-PROMO-VALID-SW.
077900           SET WS-TAX-IDX TO 1.
078000           IF WS-TAX-TAB-COUNT IS GREATER THAN ZERO
078100              SEARCH ALL WS-TAX-ENTRY
078200                 AT END
078300                    MOVE 'N' TO WS-PROMO-VALID-SW
078400                 WHEN WS-TAX-CLASS-ID-TB (WS-TAX-IDX) EQUAL TO
078500                                                   PRC-TAX-CLASS-ID
078600                    MOVE 'Y' TO WS-PROMO-VALID-SW
078700              END-SEARCH
078800           ELSE
078900              MOVE 'N' TO WS-PROMO-VALID-SW.
079000           IF WS-PROMO-IS-VALID
079100              IF WS-TAX-TYPE-TB (WS-TAX-IDX) EQUAL TO 'EXEMPT    ' OR
079200                 WS-TAX-TYPE-TB (WS-TAX-IDX) EQUAL TO 'ZERO_RATED'
079300                 MOVE ZEROS TO WS-TAX-AMOUNT
079400              ELSE
079500                 COMPUTE WS-TAX-RATE-PCT ROUNDED =
079600                         WS-TAX-RATE-TB (WS-TAX-IDX) / 100
079700                 COMPUTE WS-TAX-AMOUNT ROUNDED =
079800                         PRC-BASE-PRICE * WS-TAX-RATE-PCT
079900              END-IF
080000           ELSE
080100              MOVE ZEROS TO WS-TAX-AMOUNT.
080200           COMPUTE WS-DISPLAY-PRICE ROUNDED =
080300                   PRC-BASE-PRICE + WS-TAX-AMOUNT.
080400*
080500       350-EXIT.
080600           EXIT.
080700*****************************************************************
080800*    CURRENCY LOOKUP AND DISPLAY-PRICE FORMATTING VIA CURRSVC.
080900*    THE WHOLE CURRENCY / REGIONAL / GLOBAL-PARMS TABLE SET IS
081000*    PASSED BY REFERENCE SO CURRSVC CAN RESOLVE DEFAULTS AND
081100*    SUPPORT CHECKS WITHOUT RELOADING ITS OWN COPY OF THE FILES.
081200*****************************************************************
081300       360-LOOKUP-CURRENCY-RULES.
081400*
081500           MOVE PRC-CURRENCY      TO WS-CSVC-CURRENCY.
081600           MOVE SPACES            TO WS-CSVC-COUNTRY.
081700           IF WS-EFFECTIVE-PROMO-ID IS GREATER THAN ZERO
081800              MOVE WS-PROMO-BASE-PRICE TO WS-CSVC-AMOUNT-IN
081900           ELSE
082000              MOVE WS-DISPLAY-PRICE    TO WS-CSVC-AMOUNT-IN.
082100           IF PRC-CURRENCY NOT EQUAL TO WS-HOME-CURRENCY-CODE
082200              SET WS-CSVC-FN-FXMKUP TO TRUE
082300              CALL 'CURRSVC' USING WS-CURRSVC-PARMS
082400                                    WS-CURRENCY-TABLE
082500                                    WS-REGIONAL-TABLE
082600                                    WS-GLOBAL-PARMS
082700              MOVE WS-CSVC-AMOUNT-OUT TO WS-CSVC-AMOUNT-IN.
082800           SET WS-CSVC-FN-FORMAT  TO TRUE.
082900           CALL 'CURRSVC' USING WS-CURRSVC-PARMS
083000                                 WS-CURRENCY-TABLE
083100                                 WS-REGIONAL-TABLE
083200                                 WS-GLOBAL-PARMS.
083300*
083400       360-EXIT.
083500           EXIT.
083600*****************************************************************
083700*    PRODUCT-ID CONTROL BREAK - WRITE THE PRODUCT TOTAL LINE AND
083800*    ROLL THE PRODUCT ACCUMULATORS INTO THE GRAND TOTALS, THEN
083900*    RESET THE PRODUCT-LEVEL ACCUMULATORS FOR THE NEXT PRODUCT
084000*    ID GROUP.
084100*****************************************************************
084200       450-PRSS-PRODUCT-BREAK.
084300*
084400           IF WS-LINES-USED IS GREATER THAN OR EQUAL TO
084500                                                  WS-LINES-PER-PAGE
084600              PERFORM 955-HEADINGS THRU 955-EXIT.
084700           MOVE SPACES              TO RPT-PRODUCT-TOTAL-LINE.
084800           MOVE WS-PREVIOUS-PRODUCT-ID TO PTL-PRODUCT-ID.
084900           MOVE WS-PRODUCT-VARIANT-COUNT TO PTL-VARIANT-COUNT.
085000           MOVE WS-PRODUCT-BASE-TL  TO PTL-BASE-TOTAL.
085100           MOVE WS-PRODUCT-VAT-TL   TO PTL-VAT-TOTAL.
085200           MOVE WS-PRODUCT-SAVINGS-TL TO PTL-SAVINGS-TOTAL.
085300           WRITE PRICERPT-REC FROM RPT-PRODUCT-TOTAL-LINE
085400               AFTER ADVANCING 2 LINES.
085500           WRITE PRICERPT-REC FROM RPT-BLANK-LINE
085600               AFTER ADVANCING 1 LINES.
085700           ADD 3 TO WS-LINES-USED.
085800           MOVE ZEROS TO WS-PRODUCT-VARIANT-COUNT
085900                          WS-PRODUCT-BASE-TL
086000                          WS-PRODUCT-VAT-TL
086100                          WS-PRODUCT-SAVINGS-TL.
086200*
086300       450-EXIT.
086400           EXIT.
086500*****************************************************************
086600*    PROMOTION TABLE LOAD.  NO KEY ORDER IS REQUIRED - LOOKUP IS
086700*    A LINEAR SEARCH FOR THE FIRST PROMOTION TARGETING THIS
086800*    VARIANT, OR TARGETING ALL VARIANTS (PRM-VARIANT-ID-TB = 0).
086900*****************************************************************
087000       410-LOAD-PROMOTIONS.
087100*
087200           OPEN INPUT PROMOTIONS-FILE.
087300           IF NOT PROMO-FILE-OK
087400              DISPLAY '** WARNING **  PROMOTIONS FILE MISSING'
087500              GO TO 410-EXIT.
087600           READ PROMOTIONS-FILE INTO PRC-PROMOTION-REC
087700               AT END SET PROMO-FILE-EOF TO TRUE.
087800           PERFORM 412-ADD-PROMOTION-ENTRY THRU 412-EXIT
087900               UNTIL PROMO-FILE-EOF.
088000           CLOSE PROMOTIONS-FILE.
088100*
088200       410-EXIT.
088300           EXIT.
088400*
088500       412-ADD-PROMOTION-ENTRY.
088600*
088700           ADD 1 TO WS-PRM-TAB-COUNT.
088800           SET WS-PRM-IDX TO WS-PRM-TAB-COUNT.
088900           MOVE PRM-ID               TO WS-PRM-ID-TB (WS-PRM-IDX).
089000           MOVE PRM-NAME             TO WS-PRM-NAME-TB (WS-PRM-IDX).
089100           MOVE PRM-TYPE             TO WS-PRM-TYPE-TB (WS-PRM-IDX).
089200           MOVE PRM-REQUIRED-QTY     TO
089300                              WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX).
089400           MOVE PRM-FREE-QTY         TO
089500                              WS-PRM-FREE-QTY-TB (WS-PRM-IDX).
089600           MOVE PRM-DISCOUNT-VALUE   TO
089700                              WS-PRM-DISCOUNT-VALUE-TB (WS-PRM-IDX).
089800           MOVE PRM-START-DATE       TO
089900                              WS-PRM-START-DATE-TB (WS-PRM-IDX).
090000           MOVE PRM-END-DATE         TO
090100                              WS-PRM-END-DATE-TB (WS-PRM-IDX).
090200           MOVE PRM-CPA-DISPLAY-FLAG TO
090300                              WS-PRM-CPA-FLAG-TB (WS-PRM-IDX).
090400           MOVE PRM-VAT-TEXT-FLAG    TO
090500                              WS-PRM-VAT-TEXT-FLAG-TB (WS-PRM-IDX).
090600           MOVE PRM-VARIANT-ID       TO
090700                              WS-PRM-VARIANT-ID-TB (WS-PRM-IDX).
090800           MOVE PRM-RESTRICTED-FLAG  TO
090900                              WS-PRM-RESTRICTED-FLAG-TB (WS-PRM-IDX).
091000           READ PROMOTIONS-FILE INTO PRC-PROMOTION-REC
091100               AT END SET PROMO-FILE-EOF TO TRUE.
091200*
091300       412-EXIT.
091400           EXIT.
091500*****************************************************************
091600*    APPLY-PROMOTION IS PERFORMED FOR EVERY PRICE RECORD.  IF NO
091700*    ELIGIBLE, ACTIVE, VALID PROMOTION TARGETS THIS VARIANT THE
091800*    REGULAR PRICE IS LEFT UNCHANGED (WS-EFFECTIVE-PROMO-ID STAYS
091900*    ZERO, SET BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED).
092000*****************************************************************
092100       420-APPLY-PROMOTION.
092200*
092300           MOVE 'NO ' TO WS-PROMO-FOUND-SW.
092400           SET WS-PRM-IDX TO 1.
092500           SEARCH WS-PRM-ENTRY
092600               AT END
092700                  NEXT SENTENCE
092800               WHEN (WS-PRM-VARIANT-ID-TB (WS-PRM-IDX) EQUAL TO
092900                                                   PRC-VARIANT-ID
093000                     OR
093100                     WS-PRM-VARIANT-ID-TB (WS-PRM-IDX) EQUAL TO ZERO)
093200                  MOVE 'YES' TO WS-PROMO-FOUND-SW.
093300           IF NOT PROMO-FOUND
093400              GO TO 420-EXIT.
093500           PERFORM 424-CK-PROMO-ACTIVE   THRU 424-EXIT.
093600           IF NOT PROMO-ELIGIBLE
093700              GO TO 420-EXIT.
093800           PERFORM 428-CK-PROMO-ELIGIBLE THRU 428-EXIT.
093900           IF NOT PROMO-ELIGIBLE
094000              GO TO 420-EXIT.
094100           PERFORM 432-VALIDATE-PROMO-PARMS THRU 432-EXIT.
094200           IF NOT WS-PROMO-IS-VALID
094300              ADD 1 TO WS-VALIDATION-ERROR-CTR
094400              GO TO 420-EXIT.
094500           PERFORM 436-CALC-DISCOUNTED-PRICE THRU 436-EXIT.
094600           PERFORM 440-CALC-SAVINGS-PCT      THRU 440-EXIT.
094700           MOVE WS-PRM-ID-TB (WS-PRM-IDX) TO WS-EFFECTIVE-PROMO-ID.
094800*
094900       420-EXIT.
095000           EXIT.
095100*
095200       424-CK-PROMO-ACTIVE.
095300*
095400           MOVE 'NO ' TO WS-PROMO-ELIGIBLE-SW.
095500           IF WS-RUN-TIMESTAMP IS GREATER THAN
095600                            WS-PRM-START-DATE-TB (WS-PRM-IDX)
095700              IF WS-PRM-END-DATE-TB (WS-PRM-IDX) EQUAL TO ZERO OR
095800                 WS-RUN-TIMESTAMP IS LESS THAN
095900                            WS-PRM-END-DATE-TB (WS-PRM-IDX)
096000                 MOVE 'YES' TO WS-PROMO-ELIGIBLE-SW.
096100*
096200       424-EXIT.
096300           EXIT.
096400*****************************************************************
096500*    ELIGIBILITY HOOK - RULE-TABLE EVALUATION IS A STUB THAT
096600*    ALWAYS PASSES (KEPT AS A HOOK FOR A FUTURE RULE-DRIVEN
096700*    ENGINE).  THE ONLY REAL CHECK HERE IS THE CPA/VAT-TEXT
096800*    RESTRICTED-CATEGORY COMPLIANCE TEST.
096900*****************************************************************
097000       428-CK-PROMO-ELIGIBLE.
097100*
097200           MOVE 'YES' TO WS-PROMO-ELIGIBLE-SW.
097300           IF WS-PRM-RESTRICTED-FLAG-TB (WS-PRM-IDX) EQUAL TO 'Y'
097400              IF WS-PRM-CPA-FLAG-TB (WS-PRM-IDX) NOT EQUAL TO 'Y' OR
097500                 WS-PRM-VAT-TEXT-FLAG-TB (WS-PRM-IDX) NOT EQUAL TO 'Y'
097600                 MOVE 'NO ' TO WS-PROMO-ELIGIBLE-SW.
097700*
097800       428-EXIT.
097900           EXIT.
098000*
098100       432-VALIDATE-PROMO-PARMS.
098200*
098300           MOVE 'Y' TO WS-PROMO-VALID-SW.
098400           EVALUATE TRUE
098500               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'BOGO        '
098600               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'MULTIBUY    '
098700                  IF WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX) IS EQUAL
098800                                                          TO ZERO OR
098900                     WS-PRM-FREE-QTY-TB (WS-PRM-IDX) IS EQUAL TO ZERO
099000                     MOVE 'N' TO WS-PROMO-VALID-SW
099100                  END-IF
099200               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'PERCENTAGE  '
099300               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'FIXED       '
099400                  IF WS-PRM-DISCOUNT-VALUE-TB (WS-PRM-IDX) IS
099500                                            NOT GREATER THAN ZERO
099600                     MOVE 'N' TO WS-PROMO-VALID-SW
099700                  END-IF
099800               WHEN OTHER
099900                  CONTINUE
100000           END-EVALUATE.
100100*
100200       432-EXIT.
100300           EXIT.
100400*****************************************************************
100500*    DISCOUNTED (EX-VAT) PRICE BY PROMOTION TYPE.
100600*****************************************************************
100700       436-CALC-DISCOUNTED-PRICE.
100800*
100900           EVALUATE TRUE
101000               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'PERCENTAGE  '
101100                  COMPUTE WS-DISCOUNT-FRACTION ROUNDED =
101200                       WS-PRM-DISCOUNT-VALUE-TB (WS-PRM-IDX) / 100
101300                  COMPUTE WS-PROMO-BASE-PRICE ROUNDED =
101400                       PRC-BASE-PRICE * (1 - WS-DISCOUNT-FRACTION)
101500               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'FIXED       '
101600                  COMPUTE WS-PROMO-BASE-PRICE ROUNDED =
101700                       PRC-BASE-PRICE -
101800                       WS-PRM-DISCOUNT-VALUE-TB (WS-PRM-IDX)
101900                  IF WS-PROMO-BASE-PRICE IS LESS THAN ZERO
102000                     MOVE ZEROS TO WS-PROMO-BASE-PRICE
102100                  END-IF
102200               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO
102300                                                   'FREE_SAMPLE '
102400                  MOVE ZEROS TO WS-PROMO-BASE-PRICE
102500               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'BOGO        '
102600               WHEN WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'MULTIBUY    '
102700                  COMPUTE WS-PROMO-BASE-PRICE ROUNDED =
102800                       PRC-BASE-PRICE *
102900                       WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX) /
103000                       (WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX) +
103100                        WS-PRM-FREE-QTY-TB (WS-PRM-IDX))
103200               WHEN OTHER
103300                  MOVE PRC-BASE-PRICE TO WS-PROMO-BASE-PRICE
103400           END-EVALUATE.
103500*
103600       436-EXIT.
103700           EXIT.
103800*
103900       440-CALC-SAVINGS-PCT.
104000*
104100           MOVE ZEROS TO WS-SAVINGS-PCT.
104200           IF WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'BOGO        ' OR
104300              WS-PRM-TYPE-TB (WS-PRM-IDX) EQUAL TO 'MULTIBUY    '
104400              IF (WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX) +
104500                  WS-PRM-FREE-QTY-TB (WS-PRM-IDX)) IS GREATER
104600                                                      THAN ZERO
104700                 COMPUTE WS-SAVINGS-FRACTION ROUNDED =
104800                      WS-PRM-FREE-QTY-TB (WS-PRM-IDX) /
104900                      (WS-PRM-REQUIRED-QTY-TB (WS-PRM-IDX) +
105000                       WS-PRM-FREE-QTY-TB (WS-PRM-IDX))
105100                 COMPUTE WS-SAVINGS-PCT ROUNDED =
105200                      WS-SAVINGS-FRACTION * 100
105300              END-IF
105400           ELSE
105500              IF PRC-BASE-PRICE IS GREATER THAN ZERO
105600                 COMPUTE WS-SAVINGS-PCT ROUNDED =
105700                      ((PRC-BASE-PRICE - WS-PROMO-BASE-PRICE) /
105800                       PRC-BASE-PRICE) * 100
105900              END-IF.
106000*
106100       440-EXIT.
106200           EXIT.
106300*****************************************************************
106400*    STOCK ALLOCATION TABLE LOAD - SORTED INSERTION ON ALLOC-ID
106500*    SO TRANSACTIONS CAN BE RESOLVED WITH SEARCH ALL.
106600*****************************************************************
106700       500-LOAD-STOCK-ALLOCS.
106800*
106900           OPEN INPUT STOCK-ALLOC-FILE.
107000           IF NOT STKALOC-OK
107100              DISPLAY '** WARNING **  STOCK-ALLOCATIONS FILE MISSING'
107200              GO TO 500-EXIT.
107300           READ STOCK-ALLOC-FILE INTO PRC-STOCK-ALLOC-REC
107400               AT END SET STKALOC-EOF TO TRUE.
107500           PERFORM 502-ADD-STOCK-ENTRY THRU 502-EXIT
107600               UNTIL STKALOC-EOF.
107700           CLOSE STOCK-ALLOC-FILE.
107800*
107900       500-EXIT.
108000           EXIT.
108100*
108200       502-ADD-STOCK-ENTRY.
108300*
108400           ADD 1 TO WS-STK-TAB-COUNT.
108500           SET WS-STK-IDX TO WS-STK-TAB-COUNT.
108600           PERFORM 505-FIND-STK-INSERT-PT THRU 505-EXIT.
108700           MOVE STK-ALLOC-ID     TO WS-STK-ALLOC-ID-TB (WS-STK-IDX).
108800           MOVE STK-WAREHOUSE-CODE TO
108900                                WS-STK-WAREHOUSE-TB (WS-STK-IDX).
109000           MOVE STK-VARIANT-ID   TO WS-STK-VARIANT-ID-TB (WS-STK-IDX).
109100           MOVE STK-PRODUCT-ID   TO WS-STK-PRODUCT-ID-TB (WS-STK-IDX).
109200           MOVE STK-QUANTITY     TO WS-STK-QUANTITY-TB (WS-STK-IDX).
109300           MOVE STK-RESERVED-QTY TO
109400                                WS-STK-RESERVED-QTY-TB (WS-STK-IDX).
109500           MOVE 'N'              TO WS-STK-ERROR-FLAG-TB (WS-STK-IDX).
109600           MOVE SPACES           TO WS-STK-ERROR-TYPE-TB (WS-STK-IDX).
109700           READ STOCK-ALLOC-FILE INTO PRC-STOCK-ALLOC-REC
109800               AT END SET STKALOC-EOF TO TRUE.
109900*
110000       502-EXIT.
110100           EXIT.
110200*    SHUFFLE DRIVEN BY GO TO, NOT A LOOP VERB - SAME IDIOM AS
110300*    117-FIND-INSERT-POINT AND 210-FIND-TAX-INSERT-PT.
110400       505-FIND-STK-INSERT-PT.
110500*
110600           IF WS-STK-IDX EQUAL TO 1
110700              GO TO 505-EXIT.
110800           IF WS-STK-ALLOC-ID-TB (WS-STK-IDX - 1) IS LESS THAN
110900                                                    STK-ALLOC-ID
111000              GO TO 505-EXIT.
111100           MOVE WS-STK-ENTRY (WS-STK-IDX - 1) TO
111200                                        WS-STK-ENTRY (WS-STK-IDX).
111300           SET WS-STK-IDX DOWN BY 1.
111400           GO TO 505-FIND-STK-INSERT-PT.
111500*
111600       505-EXIT.
111700           EXIT.
111800*****************************************************************
111900*    STOCK TRANSACTION LOOP.  EACH TRANSACTION IS RESOLVED
112000*    AGAINST THE ALLOCATION TABLE WITH SEARCH ALL AND APPLIED IN
112100*    THE ORDER IT ARRIVES ON THE FILE - ORDER MATTERS SINCE
112200*    RESERVED/QUANTITY CARRY FORWARD FROM ONE TRANSACTION TO THE
112300*    NEXT AGAINST THE SAME ALLOCATION.
112400*****************************************************************
112500       510-PRSS-STOCK-TRANS.
112600*
112700           MOVE 'N' TO WS-TRAN-RESULT-SW.
112800           SET WS-STK-IDX TO 1.
112900           IF WS-STK-TAB-COUNT IS GREATER THAN ZERO
113000              SEARCH ALL WS-STK-ENTRY
113100                 AT END
113200                    MOVE 'NO ' TO WS-ALLOC-FOUND-SW
113300                 WHEN WS-STK-ALLOC-ID-TB (WS-STK-IDX) EQUAL TO
113400                                                      TRN-ALLOC-ID
113500                    MOVE 'YES' TO WS-ALLOC-FOUND-SW
113600              END-SEARCH
113700           ELSE
113800              MOVE 'NO ' TO WS-ALLOC-FOUND-SW.
113900           IF NOT ALLOC-FOUND
114000              ADD 1 TO WS-STKTRAN-REJECT-CTR
114100              GO TO 510-EXIT.
114200           EVALUATE TRUE
114300               WHEN TRN-IS-RESERVE
114400                  PERFORM 514-APPLY-RESERVE THRU 514-EXIT
114500               WHEN TRN-IS-RELEASE
114600                  PERFORM 516-APPLY-RELEASE THRU 516-EXIT
114700               WHEN TRN-IS-ADJUST
114800                  PERFORM 518-APPLY-ADJUST  THRU 518-EXIT
114900               WHEN OTHER
115000                  MOVE 'N' TO WS-TRAN-RESULT-SW
115100           END-EVALUATE.
115200           IF WS-TRAN-ACCEPTED
115300              ADD 1 TO WS-STKTRAN-APPLIED-CTR
115400           ELSE
115500              ADD 1 TO WS-STKTRAN-REJECT-CTR.
115600           PERFORM 810-READ-STKTRAN-FILE THRU 810-EXIT.
115700*
115800       510-EXIT.
115900           EXIT.
116000*
116100       514-APPLY-RESERVE.
116200*
116300           COMPUTE WS-AVAILABLE-QTY =
116400                   WS-STK-QUANTITY-TB (WS-STK-IDX) -
116500                   WS-STK-RESERVED-QTY-TB (WS-STK-IDX).
116600           IF TRN-AMOUNT IS GREATER THAN WS-AVAILABLE-QTY
116700              MOVE 'N' TO WS-TRAN-RESULT-SW
116800              MOVE 'Y' TO WS-STK-ERROR-FLAG-TB (WS-STK-IDX)
116900              MOVE 'INSUFFICIENT' TO WS-STK-ERROR-TYPE-TB (WS-STK-IDX)
117000           ELSE
117100              ADD TRN-AMOUNT TO WS-STK-RESERVED-QTY-TB (WS-STK-IDX)
117200              MOVE 'Y' TO WS-TRAN-RESULT-SW.
117300*
117400       514-EXIT.
117500           EXIT.
117600*
117700       516-APPLY-RELEASE.
117800*
117900           IF TRN-AMOUNT IS GREATER THAN
118000                            WS-STK-RESERVED-QTY-TB (WS-STK-IDX)
118100              MOVE 'N' TO WS-TRAN-RESULT-SW
118200              MOVE 'Y' TO WS-STK-ERROR-FLAG-TB (WS-STK-IDX)
118300              MOVE 'ERROR       ' TO WS-STK-ERROR-TYPE-TB (WS-STK-IDX)
118400           ELSE
118500              SUBTRACT TRN-AMOUNT FROM
118600                            WS-STK-RESERVED-QTY-TB (WS-STK-IDX)
118700              MOVE 'Y' TO WS-TRAN-RESULT-SW.
118800*
118900       516-EXIT.
119000           EXIT.
119100*
119200       518-APPLY-ADJUST.
119300*
119400           IF TRN-AMOUNT IS LESS THAN
119500                            WS-STK-RESERVED-QTY-TB (WS-STK-IDX)
119600              MOVE 'N' TO WS-TRAN-RESULT-SW
119700              MOVE 'Y' TO WS-STK-ERROR-FLAG-TB (WS-STK-IDX)
119800              MOVE 'ERROR       ' TO WS-STK-ERROR-TYPE-TB (WS-STK-IDX)
119900           ELSE
120000              MOVE TRN-AMOUNT TO WS-STK-QUANTITY-TB (WS-STK-IDX)
120100              MOVE 'Y' TO WS-TRAN-RESULT-SW.
120200*
120300       518-EXIT.
120400           EXIT.
120500*****************************************************************
120600*    PER-VARIANT / PER-WAREHOUSE STOCK ROLL-UP.  WALKS THE
120700*    ALLOCATION TABLE ONCE, BUILDING WS-VARIANT-TOTALS-TABLE AS
120800*    IT GOES - A VARIANT NOT YET SEEN GETS A NEW ENTRY (WITH THE
120900*    SAME INSERTION SHUFFLE IDIOM USED FOR THE OTHER TABLES);
121000*    ONE ALREADY SEEN IS FOUND AND ADDED TO IN PLACE.
121100*****************************************************************
121200       530-ROLLUP-STOCK-TOTALS.
121300*
121400           IF WS-STK-TAB-COUNT IS EQUAL TO ZERO
121500              GO TO 530-EXIT.
121600           SET WS-STK-IDX TO 1.
121700           PERFORM 532-ROLLUP-ONE-ALLOCATION THRU 532-EXIT
121800               UNTIL WS-STK-IDX IS GREATER THAN WS-STK-TAB-COUNT.
121900*
122000       530-EXIT.
122100           EXIT.
122200*
122300       532-ROLLUP-ONE-ALLOCATION.
122400*
122500           ADD WS-STK-QUANTITY-TB (WS-STK-IDX) TO WS-GRAND-WAREHOUSE-TL.
122600           SET WS-VAR-IDX TO 1.
122700           PERFORM 534-FIND-VARIANT-ENTRY THRU 534-EXIT.
122800           IF NOT ALLOC-FOUND
122900              ADD 1 TO WS-VAR-TAB-COUNT
123000              SET WS-VAR-IDX TO WS-VAR-TAB-COUNT
123100              MOVE WS-STK-VARIANT-ID-TB (WS-STK-IDX) TO
123200                                     WS-VAR-VARIANT-ID-TB (WS-VAR-IDX)
123300              MOVE WS-STK-PRODUCT-ID-TB (WS-STK-IDX) TO
123400                                     WS-VAR-PRODUCT-ID-TB (WS-VAR-IDX)
123500              MOVE ZEROS TO WS-VAR-TOTAL-STOCK-TB (WS-VAR-IDX)
123600                             WS-VAR-AVAIL-STOCK-TB (WS-VAR-IDX)
123700              MOVE 'OK          ' TO WS-VAR-STATUS-TB (WS-VAR-IDX).
123800           ADD WS-STK-QUANTITY-TB (WS-STK-IDX) TO
123900                                    WS-VAR-TOTAL-STOCK-TB (WS-VAR-IDX).
124000           COMPUTE WS-AVAILABLE-QTY =
124100                   WS-STK-QUANTITY-TB (WS-STK-IDX) -
124200                   WS-STK-RESERVED-QTY-TB (WS-STK-IDX).
124300           ADD WS-AVAILABLE-QTY TO WS-VAR-AVAIL-STOCK-TB (WS-VAR-IDX).
124400           IF WS-STK-ENTRY-IN-ERROR (WS-STK-IDX)
124500              MOVE WS-STK-ERROR-TYPE-TB (WS-STK-IDX) TO
124600                                       WS-VAR-STATUS-TB (WS-VAR-IDX).
124700           SET WS-STK-IDX UP BY 1.
124800*
124900       532-EXIT.
125000           EXIT.
125100*    LINEAR SCAN FOR AN EXISTING VARIANT ENTRY - THE ROLL-UP
125200*    TABLE IS BUILT IN FIRST-SEEN ORDER, NOT ALLOC-ID ORDER, SO A
125300*    SEARCH ALL AGAINST IT IS NOT SAFE HERE.
125400       534-FIND-VARIANT-ENTRY.
125500*
125600           MOVE 'NO ' TO WS-ALLOC-FOUND-SW.
125700           IF WS-VAR-IDX IS GREATER THAN WS-VAR-TAB-COUNT
125800              GO TO 534-EXIT.
125900           IF WS-VAR-VARIANT-ID-TB (WS-VAR-IDX) EQUAL TO
126000                                    WS-STK-VARIANT-ID-TB (WS-STK-IDX)
126100              MOVE 'YES' TO WS-ALLOC-FOUND-SW
126200              GO TO 534-EXIT.
126300           SET WS-VAR-IDX UP BY 1.
126400           GO TO 534-FIND-VARIANT-ENTRY.
126500*
126600       534-EXIT.
126700           EXIT.
126800*****************************************************************
126900*    WRITE ONE STOCK-SUMMARY RECORD PER VARIANT SEEN.
127000*****************************************************************
127100       540-WRITE-STOCK-SUMMARY.
127200*
127300           IF WS-VAR-TAB-COUNT IS EQUAL TO ZERO
127400              GO TO 540-EXIT.
127500           SET WS-VAR-IDX TO 1.
127600           PERFORM 542-WRITE-ONE-SUMMARY THRU 542-EXIT
127700               UNTIL WS-VAR-IDX IS GREATER THAN WS-VAR-TAB-COUNT.
127800*
127900       540-EXIT.
128000           EXIT.
128100*
128200       542-WRITE-ONE-SUMMARY.
128300*
128400           MOVE WS-VAR-VARIANT-ID-TB (WS-VAR-IDX) TO SUM-VARIANT-ID.
128500           MOVE WS-VAR-TOTAL-STOCK-TB (WS-VAR-IDX) TO SUM-TOTAL-STOCK.
128600           MOVE WS-VAR-AVAIL-STOCK-TB (WS-VAR-IDX) TO
128700                                                 SUM-AVAILABLE-STOCK.
128800           MOVE WS-VAR-STATUS-TB (WS-VAR-IDX) TO SUM-STATUS.
128900           WRITE STOCKSUM-REC FROM PRC-STOCK-SUMMARY-REC.
129000           ADD WS-VAR-TOTAL-STOCK-TB (WS-VAR-IDX) TO WS-GRAND-STOCK-TL.
129100           ADD WS-VAR-AVAIL-STOCK-TB (WS-VAR-IDX) TO
129200                                                WS-GRAND-AVAILABLE-TL.
129300           SET WS-VAR-IDX UP BY 1.
129400*
129500       542-EXIT.
129600           EXIT.
129700*****************************************************************
129800*    REPORT GRAND TOTALS - THREE LINES COVERING RECORD COUNTS,
129900*    PRICE/VAT/SAVINGS TOTALS AND STOCK TOTALS FOR THE WHOLE RUN.
130000*****************************************************************
130100       600-PRSS-GRAND-TOTALS.
130200*
130300           MOVE SPACES TO RPT-GRAND-TOTAL-LINE-1.
130400           MOVE WS-PRICES-READ-CTR    TO GTL-RECS-READ.
130500           MOVE WS-PRICOUT-WRTN-CTR   TO GTL-RECS-WRITTEN.
130600           MOVE WS-VALIDATION-ERROR-CTR TO GTL-ERROR-COUNT.
130700           WRITE PRICERPT-REC FROM RPT-GRAND-TOTAL-LINE-1
130800               AFTER ADVANCING 2 LINES.
130900           MOVE SPACES TO RPT-GRAND-TOTAL-LINE-2.
131000           MOVE WS-GRAND-BASE-TL      TO GTL-BASE-VALUE.
131100           MOVE WS-GRAND-VAT-TL       TO GTL-VAT-TOTAL.
131200           MOVE WS-GRAND-DISPLAY-TL   TO GTL-DISPLAY-VALUE.
131300           MOVE WS-GRAND-SAVINGS-TL   TO GTL-SAVINGS-TOTAL.
131400           WRITE PRICERPT-REC FROM RPT-GRAND-TOTAL-LINE-2
131500               AFTER ADVANCING 1 LINES.
131600           MOVE SPACES TO RPT-GRAND-TOTAL-LINE-3.
131700           MOVE WS-STKTRAN-APPLIED-CTR TO GTL-STOCK-APPLIED.
131800           MOVE WS-STKTRAN-REJECT-CTR  TO GTL-STOCK-REJECTED.
131900           MOVE WS-GRAND-STOCK-TL      TO GTL-STOCK-TOTAL.
132000           MOVE WS-GRAND-AVAILABLE-TL  TO GTL-STOCK-AVAILABLE.
132100           WRITE PRICERPT-REC FROM RPT-GRAND-TOTAL-LINE-3
132200               AFTER ADVANCING 1 LINES.
132300*
132400       600-EXIT.
132500           EXIT.
132600*****************************************************************
132700*    PAGE HEADINGS - COLUMN HEADINGS FOR THE PRICING REPORT.
132800*    C01 IS THE TOP-OF-FORM CHANNEL DECLARED IN SPECIAL-NAMES.
132900*****************************************************************
133000       955-HEADINGS.
133100*
133200           ADD 1 TO WS-PAGE-COUNT.
133300           MOVE WS-RUN-DATE-DISPLAY TO RPT-HDR-DATE.
133400           MOVE WS-PAGE-COUNT       TO RPT-HDR-PAGE-NO.
133500           IF WS-PAGE-COUNT IS GREATER THAN 1
133600              WRITE PRICERPT-REC FROM RPT-HDR-1
133700                  AFTER ADVANCING PAGE
133800           ELSE
133900              WRITE PRICERPT-REC FROM RPT-HDR-1
134000                  AFTER ADVANCING 0 LINES.
134100           WRITE PRICERPT-REC FROM RPT-HDR-2
134200               AFTER ADVANCING 2 LINES.
134300           WRITE PRICERPT-REC FROM RPT-BLANK-LINE
134400               AFTER ADVANCING 1 LINES.
134500           MOVE ZERO TO WS-LINES-USED.
134600*
134700       955-EXIT.
134800           EXIT.
134900*****************************************************************
135000*    END-OF-JOB DIAGNOSTIC DISPLAY - RECORD COUNTS AND REJECT
135100*    COUNTS FOR OPERATIONS TO CHECK AGAINST THE RUN CONTROL CARD.
135200*****************************************************************
135300       950-DISPLAY-PROG-DIAG.
135400*
135500           DISPLAY 'PRICEBAT - END OF RUN DIAGNOSTICS'.
135600           DISPLAY 'PRICES READ..............' WS-PRICES-READ-CTR.
135700           DISPLAY 'PRICES NOT CURRENT/ACTIVE.' WS-PRICES-INACTIVE-CTR.
135800           DISPLAY 'PRICED-OUTPUT WRITTEN.....' WS-PRICOUT-WRTN-CTR.
135900           DISPLAY 'PROMOTIONS APPLIED........' WS-PROMO-CHANGE-CTR.
136000           DISPLAY 'VALIDATION ERRORS.........' WS-VALIDATION-ERROR-CTR.
136100           DISPLAY 'STOCK TRANS READ..........' WS-STKTRAN-READ-CTR.
136200           DISPLAY 'STOCK TRANS APPLIED........' WS-STKTRAN-APPLIED-CTR.
136300           DISPLAY 'STOCK TRANS REJECTED.......' WS-STKTRAN-REJECT-CTR.
136400           DISPLAY 'WAREHOUSE TOTAL INVENTORY..' WS-GRAND-WAREHOUSE-TL.
136500*
136600       950-EXIT.
136700           EXIT.
136800*
136900       999-ABEND-BAD-CONFIG.
137000           DISPLAY '****  PRICEBAT ABEND - CURRENCY CONFIGURATION'.
137100           DISPLAY '****  FAILED VALIDATION OR FILE WAS EMPTY.'.
137200           DISPLAY '****  SEE PRIOR DISPLAY LINES FOR VIOLATIONS.'.
137300           MOVE 16 TO RETURN-CODE.
137400           GOBACK.
