000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    CURRSVC.
000300       AUTHOR.        TVDM.
000400       INSTALLATION.  MERCHANDISE SYSTEMS - PRICING.
000500       DATE-WRITTEN.  01/08/91.
000600       DATE-COMPILED. 01/08/91.
000700       SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          CURRSVC IS THE CURRENCY PROPERTIES / CURRENCY
001300*          FORMATTING SUBROUTINE CALLED BY PRICEBAT (AND ANY
001400*          OTHER PRICING PROGRAM THAT NEEDS CONSISTENT CURRENCY
001500*          BEHAVIOUR).  IT DOES NOT OPEN ANY FILES OF ITS OWN -
001600*          THE CALLER'S IN-MEMORY CURRENCY, REGIONAL-DEFAULT AND
001700*          GLOBAL-PARMS TABLES ARE PASSED BY REFERENCE ON EVERY
001800*          CALL SO THIS SUBROUTINE CAN RESOLVE DEFAULTS AND
001900*          SUPPORT CHECKS WITHOUT RE-READING THE CONFIG FILES.
002000*
002100*          THE REQUESTED FUNCTION IS SELECTED BY WS-CSVC-FUNCTION
002200*          IN THE PARAMETER BLOCK (COPYBOOK PRCCSVC) - SEE
002300*          000-MAIN FOR THE FULL LIST OF FUNCTION CODES.
002400*
002500*****************************************************************
002600*
002700*          LINKAGE - WS-CURRSVC-PARMS  (PASSED AND MODIFIED)
002800*                    WS-CURRENCY-TABLE (PASSED, NOT CHANGED)
002900*                    WS-REGIONAL-TABLE (PASSED, NOT CHANGED)
003000*                    WS-GLOBAL-PARMS   (PASSED, NOT CHANGED)
003100*
003200*****************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    01/08/91  TVDM  0040  ORIGINAL PROGRAM - SPLIT OUT OF
003600*                          PRICEBAT'S OWN FORMATTING CODE.
003700*    05/22/91  RM    0044  ADDED APPLY-FX-MARKUP FUNCTION.
003800*    01/25/93  TVDM  0068  ADDED DEFAULT-CURRENCY-BY-COUNTRY.
003900*    07/23/96  PKN   0103  PRECISION LOOKUP TABLE-DRIVEN INSTEAD
004000*                          OF A FIXED 2-DECIMAL ASSUMPTION.
004100*    03/11/97  RM    0110  ADDED VALIDATE-PRECISION FUNCTION FOR
004200*                          THE PRICE-LOAD VALIDATION CHECKS.
004300*    10/08/98  TVDM  0117  Y2K - NO DATE FIELDS IN THIS PROGRAM,
004400*                          REVIEWED FOR COMPLIANCE, NO CHANGE.
004500*    09/28/05  RM    0142  ADDED FORMAT-AMOUNT-ONLY, PARSE-AMOUNT,
004600*                          SYMBOL-LOOKUP AND SYMBOL-BEFORE-TEST
004700*                          FUNCTIONS FOR THE PROMOTION AUDIT WORK.
004800*    04/14/11  PKN   0159  FIXED BUILD-NUMBER-STRING TAKING THE
004900*                          FRACTION DIGITS FROM THE WRONG END OF
005000*                          WS-FMT-FRAC-DISPLAY - 2-DECIMAL CURRENCIES
005100*                          WERE FORMATTING THE CENTS AS ZEROS.
005200*****************************************************************
005300*
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER.   IBM-390.
005700       OBJECT-COMPUTER.   IBM-390.
005800       SPECIAL-NAMES.
005900           CLASS WS-DIGIT-CLASS   IS '0' THRU '9'.
006000*
006100       DATA DIVISION.
006200       WORKING-STORAGE SECTION.
006300*
006400       01  WS-CURRSVC-SWITCHES.
006500           05  WS-ENTRY-FOUND-SW           PIC X(3)  VALUE 'NO '.
006600               88  WS-ENTRY-WAS-FOUND          VALUE 'YES'.
006700           05  WS-REGION-FOUND-SW          PIC X(3)  VALUE 'NO '.
006800               88  WS-REGION-WAS-FOUND         VALUE 'YES'.
006900           05  WS-PARSE-SEEN-DEC-SW        PIC X(1)  VALUE 'N'.
007000               88  WS-PARSE-SEEN-DEC           VALUE 'Y'.
007100*
007200       01  WS-WORK-CURRENCY               PIC X(3)  VALUE SPACES.
007300       01  WS-WORK-COUNTRY                PIC X(2)  VALUE SPACES.
007400*
007500*    POWERS-OF-TEN TABLE LOADED FROM LITERAL FILLERS AND VIEWED
007600*    THROUGH A REDEFINES - USED TO SCALE AN AMOUNT UP AND DOWN
007700*    WHEN ROUNDING TO A CURRENCY'S CONFIGURED DECIMAL PRECISION.
007800       01  WS-POWERS-OF-TEN-LITS.
007900           05  FILLER                      PIC 9(5)  VALUE 1.
008000           05  FILLER                      PIC 9(5)  VALUE 10.
008100           05  FILLER                      PIC 9(5)  VALUE 100.
008200           05  FILLER                      PIC 9(5)  VALUE 1000.
008300           05  FILLER                      PIC 9(5)  VALUE 10000.
008400       01  WS-POWERS-OF-TEN REDEFINES WS-POWERS-OF-TEN-LITS.
008500           05  WS-POWER-TB                 PIC 9(5)  OCCURS 5 TIMES.
008600*
008700*    SCALED-AMOUNT WORK AREA FOR ROUND-TO-PRECISION.
008800       01  WS-ROUND-WORK.
008900           05  WS-RND-SCALED               PIC S9(13)      COMP-3
009000                                                            VALUE ZERO.
009100*
009200*    FRACTIONAL-DIGIT VIEW OF THE INCOMING AMOUNT, USED BY
009300*    VALIDATE-PRECISION TO TEST FOR NON-ZERO DIGITS BEYOND THE
009400*    CURRENCY'S CONFIGURED PRECISION.
009500       01  WS-VALIDATE-AMOUNT              PIC S9(13)V9(4) VALUE ZERO.
009600       01  WS-VALIDATE-DIGITS REDEFINES WS-VALIDATE-AMOUNT.
009700           05  FILLER                      PIC X(13).
009800           05  WS-VAL-D1                   PIC 9(1).
009900           05  WS-VAL-D2                   PIC 9(1).
010000           05  WS-VAL-D3                   PIC 9(1).
010100           05  WS-VAL-D4                   PIC 9(1).
010200*
010300       01  WS-FORMAT-WORK.
010400           05  WS-FMT-WHOLE                PIC S9(13)      COMP-3
010500                                                            VALUE ZERO.
010600           05  WS-FMT-FRACTION             PIC 9(4)        VALUE ZERO.
010700           05  WS-FMT-GROUPED              PIC Z(13)9      VALUE ZERO.
010800           05  WS-FMT-NUMBER-TEXT          PIC X(20)       VALUE SPACES.
010900           05  WS-FMT-FRAC-DISPLAY         PIC 9(4)        VALUE ZERO.
011000           05  WS-FMT-FRAC-START           PIC S9(2) COMP  VALUE ZERO.
011100           05  WS-FMT-SUBSCRIPT            PIC S9(2) COMP  VALUE ZERO.
011200           05  WS-FMT-OUT-IDX              PIC S9(2) COMP  VALUE ZERO.
011300           05  WS-DIGITS-REMAINING         PIC S9(2) COMP  VALUE ZERO.
011400           05  WS-GROUP-QUOT               PIC S9(2) COMP  VALUE ZERO.
011500           05  WS-GROUP-REM                PIC S9(2) COMP  VALUE ZERO.
011600           05  WS-THOUS-SEP-CHAR           PIC X(1)        VALUE ','.
011700           05  WS-DEC-SEP-CHAR             PIC X(1)        VALUE '.'.
011800*
011900*    SCRATCH BUFFERS FOR PARSE-AMOUNT - COMBINED UNDER ONE 01 SO
012000*    BOTH CAN BE BLANKED WITH A SINGLE MOVE VIA THE REDEFINES.
012100       01  WS-PARSE-DIGIT-BUFFERS.
012200           05  WS-PARSE-WHOLE-DIGITS       PIC X(13)       VALUE SPACES.
012300           05  WS-PARSE-FRAC-DIGITS        PIC X(4)        VALUE SPACES.
012400       01  WS-PARSE-DIGIT-BUFFERS-R REDEFINES WS-PARSE-DIGIT-BUFFERS.
012500           05  WS-PARSE-DIGIT-BUFFERS-ALL  PIC X(17).
012600*
012700       01  WS-PARSE-WORK.
012800           05  WS-PARSE-IN-IDX             PIC S9(2) COMP  VALUE ZERO.
012900           05  WS-PARSE-WHOLE-LEN          PIC S9(2) COMP  VALUE ZERO.
013000           05  WS-PARSE-FRAC-LEN           PIC S9(2) COMP  VALUE ZERO.
013100           05  WS-PARSE-WHOLE-NUM          PIC 9(13)       VALUE ZERO.
013200           05  WS-PARSE-FRAC-NUM           PIC 9(4)        VALUE ZERO.
013300           05  WS-PARSE-ONE-CHAR           PIC X(1)        VALUE SPACE.
013400*
013500       LINKAGE SECTION.
013600*
013700       COPY PRCCSVC.
013800       COPY PRCGCFG.
013900*
014000       PROCEDURE DIVISION USING WS-CURRSVC-PARMS
014100                                 WS-CURRENCY-TABLE
014200                                 WS-REGIONAL-TABLE
014300                                 WS-GLOBAL-PARMS.
014400*
014500       000-MAIN.
014600*
014700           EVALUATE TRUE
014800              WHEN WS-CSVC-FN-DEFCUR
014900                 PERFORM 100-CALC-DEFAULT-CURRENCY THRU 100-EXIT
015000              WHEN WS-CSVC-FN-SUPPTD
015100                 PERFORM 150-CHECK-SUPPORTED       THRU 150-EXIT
015200              WHEN WS-CSVC-FN-PRECIS
015300                 PERFORM 200-LOOKUP-PRECISION      THRU 200-EXIT
015400              WHEN WS-CSVC-FN-VALPRC
015500                 PERFORM 210-VALIDATE-PRECISION    THRU 210-EXIT
015600              WHEN WS-CSVC-FN-ROUND
015700                 PERFORM 300-ROUND-TO-PRECISION    THRU 300-EXIT
015800              WHEN WS-CSVC-FN-FXMKUP
015900                 PERFORM 350-APPLY-FX-MARKUP       THRU 350-EXIT
016000              WHEN WS-CSVC-FN-FORMAT
016100                 PERFORM 400-FORMAT-AMOUNT         THRU 400-EXIT
016200              WHEN WS-CSVC-FN-FMTONLY
016300                 PERFORM 410-FORMAT-AMOUNT-ONLY    THRU 410-EXIT
016400              WHEN WS-CSVC-FN-PARSE
016500                 PERFORM 450-PARSE-AMOUNT          THRU 450-EXIT
016600              WHEN WS-CSVC-FN-SYMBOL
016700                 PERFORM 500-SYMBOL-LOOKUP         THRU 500-EXIT
016800              WHEN WS-CSVC-FN-SYMBEF
016900                 PERFORM 510-SYMBOL-BEFORE-TEST    THRU 510-EXIT
017000           END-EVALUATE.
017100           GOBACK.
017200*****************************************************************
017300*    DEFAULT CURRENCY FOR A COUNTRY - REGIONAL-DEFAULT ENTRY FOR
017400*    WS-CSVC-COUNTRY IF ONE EXISTS, ELSE THE GLOBAL DEFAULT.
017500*****************************************************************
017600       100-CALC-DEFAULT-CURRENCY.
017700*
017800           MOVE 'NO ' TO WS-REGION-FOUND-SW.
017900           IF WS-REG-TAB-COUNT IS GREATER THAN ZERO
018000              SET WS-REG-IDX TO 1
018100              PERFORM 110-SCAN-REGIONAL-ENTRY THRU 110-EXIT
018200                 UNTIL WS-REG-IDX IS GREATER THAN WS-REG-TAB-COUNT
018300                    OR WS-REGION-WAS-FOUND.
018400           IF WS-REGION-WAS-FOUND
018500              MOVE WS-REG-CURRENCY-TB (WS-REG-IDX) TO WS-CSVC-CURRENCY
018600           ELSE
018700              MOVE WS-CFG-DEFAULT-CURRENCY TO WS-CSVC-CURRENCY.
018800*
018900       100-EXIT.
019000           EXIT.
019100*
019200       110-SCAN-REGIONAL-ENTRY.
019300*
019400           IF WS-REG-COUNTRY-TB (WS-REG-IDX) EQUAL TO WS-CSVC-COUNTRY
019500              MOVE 'YES' TO WS-REGION-FOUND-SW
019600           ELSE
019700              SET WS-REG-IDX UP BY 1.
019800*
019900       110-EXIT.
020000           EXIT.
020100*****************************************************************
020200*    IS-SUPPORTED CHECK - CASE-INSENSITIVE MATCH AGAINST THE
020300*    CURRENCY TABLE, WHICH IS LOADED SORTED BY CUR-CODE-TB.
020400*****************************************************************
020500       150-CHECK-SUPPORTED.
020600*
020700           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
020800           IF WS-ENTRY-WAS-FOUND
020900              SET WS-CSVC-IS-SUPPORTED  TO TRUE
021000           ELSE
021100              SET WS-CSVC-NOT-SUPPORTED TO TRUE.
021200*
021300       150-EXIT.
021400           EXIT.
021500*****************************************************************
021600*    COMMON CURRENCY-TABLE LOOKUP - UPPER-CASES THE REQUESTED
021700*    CODE (INSPECT CONVERTING, NOT AN INTRINSIC FUNCTION) AND
021800*    RESOLVES IT WITH A BINARY SEARCH.  WS-CUR-IDX IS LEFT
021900*    POINTING AT THE MATCHING ENTRY WHEN FOUND.
022000*****************************************************************
022100       160-FIND-CURRENCY-ENTRY.
022200*
022300           MOVE WS-CSVC-CURRENCY TO WS-WORK-CURRENCY.
022400           INSPECT WS-WORK-CURRENCY CONVERTING
022500               'abcdefghijklmnopqrstuvwxyz' TO
022600               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022700           MOVE 'NO ' TO WS-ENTRY-FOUND-SW.
022800           IF WS-CUR-TAB-COUNT IS GREATER THAN ZERO
022900              SET WS-CUR-IDX TO 1
023000              SEARCH ALL WS-CUR-ENTRY
023100                 AT END
023200                    MOVE 'NO '  TO WS-ENTRY-FOUND-SW
023300                 WHEN WS-CUR-CODE-TB (WS-CUR-IDX) EQUAL TO
023400                                                   WS-WORK-CURRENCY
023500                    MOVE 'YES' TO WS-ENTRY-FOUND-SW
023600              END-SEARCH.
023700*
023800       160-EXIT.
023900           EXIT.
024000*****************************************************************
024100*    PRECISION LOOKUP - DEFAULTS TO 2 DECIMALS WHEN THE CURRENCY
024200*    IS NOT FOUND IN THE TABLE.
024300*****************************************************************
024400       200-LOOKUP-PRECISION.
024500*
024600           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
024700           IF WS-ENTRY-WAS-FOUND
024800              MOVE WS-CUR-PRECISION-TB (WS-CUR-IDX)
024900                                        TO WS-CSVC-PRECISION-OUT
025000           ELSE
025100              MOVE 2 TO WS-CSVC-PRECISION-OUT.
025200*
025300       200-EXIT.
025400           EXIT.
025500*****************************************************************
025600*    AMOUNT-PRECISION VALIDATION - THE AMOUNT IS VALID WHEN IT
025700*    HAS NO NON-ZERO DIGITS BEYOND THE CURRENCY'S PRECISION.
025800*    THE RESULT IS RETURNED IN WS-CSVC-SUPPORTED-SW (REUSED HERE
025900*    AS A GENERIC PASS/FAIL FLAG, THE SAME WAY PRICEBAT REUSES
026000*    WS-PROMO-VALID-SW ACROSS ITS OWN VALIDATION PARAGRAPHS).
026100*****************************************************************
026200       210-VALIDATE-PRECISION.
026300*
026400           PERFORM 200-LOOKUP-PRECISION THRU 200-EXIT.
026500           MOVE WS-CSVC-AMOUNT-IN TO WS-VALIDATE-AMOUNT.
026600           SET WS-CSVC-IS-SUPPORTED TO TRUE.
026700           EVALUATE WS-CSVC-PRECISION-OUT
026800              WHEN 0
026900                 IF WS-VAL-D1 NOT EQUAL TO ZERO OR
027000                    WS-VAL-D2 NOT EQUAL TO ZERO OR
027100                    WS-VAL-D3 NOT EQUAL TO ZERO OR
027200                    WS-VAL-D4 NOT EQUAL TO ZERO
027300                    SET WS-CSVC-NOT-SUPPORTED TO TRUE
027400                 END-IF
027500              WHEN 1
027600                 IF WS-VAL-D2 NOT EQUAL TO ZERO OR
027700                    WS-VAL-D3 NOT EQUAL TO ZERO OR
027800                    WS-VAL-D4 NOT EQUAL TO ZERO
027900                    SET WS-CSVC-NOT-SUPPORTED TO TRUE
028000                 END-IF
028100              WHEN 2
028200                 IF WS-VAL-D3 NOT EQUAL TO ZERO OR
028300                    WS-VAL-D4 NOT EQUAL TO ZERO
028400                    SET WS-CSVC-NOT-SUPPORTED TO TRUE
028500                 END-IF
028600              WHEN 3
028700                 IF WS-VAL-D4 NOT EQUAL TO ZERO
028800                    SET WS-CSVC-NOT-SUPPORTED TO TRUE
028900                 END-IF
029000              WHEN OTHER
029100                 CONTINUE
029200           END-EVALUATE.
029300*
029400       210-EXIT.
029500           EXIT.
029600*****************************************************************
029700*    ROUND-TO-PRECISION - HALF-UP AT THE CURRENCY'S CONFIGURED
029800*    PRECISION.  THE AMOUNT IS SCALED UP TO AN INTEGER BY THE
029900*    APPROPRIATE POWER OF TEN, ROUNDED, THEN SCALED BACK DOWN.
030000*****************************************************************
030100       300-ROUND-TO-PRECISION.
030200*
030300           PERFORM 200-LOOKUP-PRECISION THRU 200-EXIT.
030400           IF WS-CSVC-AMOUNT-IN EQUAL TO ZERO
030500              MOVE ZERO TO WS-CSVC-AMOUNT-OUT
030600           ELSE
030700              COMPUTE WS-RND-SCALED ROUNDED =
030800                      WS-CSVC-AMOUNT-IN *
030900                      WS-POWER-TB (WS-CSVC-PRECISION-OUT + 1)
031000              COMPUTE WS-CSVC-AMOUNT-OUT ROUNDED =
031100                      WS-RND-SCALED /
031200                      WS-POWER-TB (WS-CSVC-PRECISION-OUT + 1).
031300*
031400       300-EXIT.
031500           EXIT.
031600*****************************************************************
031700*    FX MARKUP - APPLIES THE CONFIGURED GLOBAL MARKUP FRACTION
031800*    TO A NON-ZAR AMOUNT BEING CONVERTED FOR DISPLAY.
031900*****************************************************************
032000       350-APPLY-FX-MARKUP.
032100*
032200           COMPUTE WS-CSVC-AMOUNT-OUT ROUNDED =
032300                   WS-CSVC-AMOUNT-IN * (1 + WS-CFG-FX-MARKUP).
032400*
032500       350-EXIT.
032600           EXIT.
032700*****************************************************************
032800*    FORMAT AMOUNT - ROUNDS TO PRECISION, GROUPS THE INTEGER
032900*    PART IN THREES AND PLACES THE CURRENCY SYMBOL BEFORE OR
033000*    AFTER PER CONFIGURATION.  UNKNOWN CURRENCY FALLS BACK TO
033100*    "<AMOUNT> <CODE>".
033200*****************************************************************
033300       400-FORMAT-AMOUNT.
033400*
033500           PERFORM 300-ROUND-TO-PRECISION THRU 300-EXIT.
033600           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
033700           PERFORM 420-BUILD-NUMBER-STRING THRU 420-EXIT.
033800           MOVE SPACES TO WS-CSVC-FORMATTED-OUT.
033900           IF WS-ENTRY-WAS-FOUND
034000              IF WS-CUR-SYM-POS-TB (WS-CUR-IDX) EQUAL TO 'BEFORE'
034100                 IF WS-CUR-SPACE-FLAG-TB (WS-CUR-IDX) EQUAL TO 'Y'
034200                    STRING WS-CUR-SYMBOL-TB (WS-CUR-IDX)
034300                                   DELIMITED BY SPACE
034400                           ' '    DELIMITED BY SIZE
034500                           WS-FMT-NUMBER-TEXT DELIMITED BY SPACE
034600                           INTO WS-CSVC-FORMATTED-OUT
034700                 ELSE
034800                    STRING WS-CUR-SYMBOL-TB (WS-CUR-IDX)
034900                                   DELIMITED BY SPACE
035000                           WS-FMT-NUMBER-TEXT DELIMITED BY SPACE
035100                           INTO WS-CSVC-FORMATTED-OUT
035200                 END-IF
035300              ELSE
035400                 IF WS-CUR-SPACE-FLAG-TB (WS-CUR-IDX) EQUAL TO 'Y'
035500                    STRING WS-FMT-NUMBER-TEXT DELIMITED BY SPACE
035600                           ' '    DELIMITED BY SIZE
035700                           WS-CUR-SYMBOL-TB (WS-CUR-IDX)
035800                                   DELIMITED BY SPACE
035900                           INTO WS-CSVC-FORMATTED-OUT
036000                 ELSE
036100                    STRING WS-FMT-NUMBER-TEXT DELIMITED BY SPACE
036200                           WS-CUR-SYMBOL-TB (WS-CUR-IDX)
036300                                   DELIMITED BY SPACE
036400                           INTO WS-CSVC-FORMATTED-OUT
036500                 END-IF
036600              END-IF
036700           ELSE
036800              STRING WS-FMT-NUMBER-TEXT DELIMITED BY SPACE
036900                     ' '    DELIMITED BY SIZE
037000                     WS-CSVC-CURRENCY DELIMITED BY SPACE
037100                     INTO WS-CSVC-FORMATTED-OUT.
037200*
037300       400-EXIT.
037400           EXIT.
037500*****************************************************************
037600*    FORMAT AMOUNT ONLY - SAME NUMBER-GROUPING RULES, NO SYMBOL.
037700*****************************************************************
037800       410-FORMAT-AMOUNT-ONLY.
037900*
038000           PERFORM 300-ROUND-TO-PRECISION THRU 300-EXIT.
038100           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
038200           PERFORM 420-BUILD-NUMBER-STRING THRU 420-EXIT.
038300           MOVE SPACES TO WS-CSVC-FORMATTED-OUT.
038400           MOVE WS-FMT-NUMBER-TEXT TO WS-CSVC-FORMATTED-OUT.
038500*
038600       410-EXIT.
038700           EXIT.
038800*****************************************************************
038900*    BUILD THE GROUPED NUMBER TEXT FROM WS-CSVC-AMOUNT-OUT AND
039000*    WS-CSVC-PRECISION-OUT.  NO INTRINSIC FUNCTIONS ARE USED -
039100*    THE THOUSANDS SEPARATOR IS INSERTED BY WALKING THE EDITED
039200*    WHOLE-NUMBER FIELD LEFT TO RIGHT AND COUNTING DIGITS
039300*    REMAINING TO THE RIGHT WITH DIVIDE ... REMAINDER.
039400*****************************************************************
039500       420-BUILD-NUMBER-STRING.
039600*
039700           IF WS-ENTRY-WAS-FOUND
039800              MOVE WS-CUR-THOUS-SEP-TB (WS-CUR-IDX) TO WS-THOUS-SEP-CHAR
039900              MOVE WS-CUR-DEC-SEP-TB (WS-CUR-IDX)   TO WS-DEC-SEP-CHAR
040000           ELSE
040100              MOVE ',' TO WS-THOUS-SEP-CHAR
040200              MOVE '.' TO WS-DEC-SEP-CHAR.
040300           MOVE WS-CSVC-AMOUNT-OUT TO WS-FMT-WHOLE.
040400           COMPUTE WS-RND-SCALED ROUNDED =
040500                   WS-CSVC-AMOUNT-OUT *
040600                   WS-POWER-TB (WS-CSVC-PRECISION-OUT + 1).
040700           COMPUTE WS-FMT-FRACTION =
040800                   WS-RND-SCALED -
040900                   (WS-FMT-WHOLE *
041000                    WS-POWER-TB (WS-CSVC-PRECISION-OUT + 1)).
041100           MOVE WS-FMT-WHOLE TO WS-FMT-GROUPED.
041200           MOVE SPACES TO WS-FMT-NUMBER-TEXT.
041300           MOVE ZERO TO WS-FMT-OUT-IDX.
041400           SET WS-FMT-SUBSCRIPT TO 1.
041500           PERFORM 421-SKIP-LEADING-SPACES THRU 421-EXIT
041600              UNTIL WS-FMT-GROUPED (WS-FMT-SUBSCRIPT:1) NOT EQUAL
041700                                                            TO SPACE
041800                 OR WS-FMT-SUBSCRIPT EQUAL TO 14.
041900           PERFORM 422-EMIT-ONE-DIGIT THRU 422-EXIT
042000              UNTIL WS-FMT-SUBSCRIPT GREATER THAN 14.
042100           IF WS-CSVC-PRECISION-OUT IS GREATER THAN ZERO
042200              ADD 1 TO WS-FMT-OUT-IDX
042300              MOVE WS-DEC-SEP-CHAR
042400                        TO WS-FMT-NUMBER-TEXT (WS-FMT-OUT-IDX:1)
042500              MOVE WS-FMT-FRACTION TO WS-FMT-FRAC-DISPLAY
042600              COMPUTE WS-FMT-FRAC-START = 5 - WS-CSVC-PRECISION-OUT
042700              MOVE WS-FMT-FRAC-DISPLAY (WS-FMT-FRAC-START:
042800                                        WS-CSVC-PRECISION-OUT)
042900                   TO WS-FMT-NUMBER-TEXT
043000                        (WS-FMT-OUT-IDX + 1:WS-CSVC-PRECISION-OUT)
043100              ADD WS-CSVC-PRECISION-OUT TO WS-FMT-OUT-IDX.
043200*
043300       420-EXIT.
043400           EXIT.
043500*
043600       421-SKIP-LEADING-SPACES.
043700*
043800           SET WS-FMT-SUBSCRIPT UP BY 1.
043900*
044000       421-EXIT.
044100           EXIT.
044200*
044300       422-EMIT-ONE-DIGIT.
044400*
044500           ADD 1 TO WS-FMT-OUT-IDX.
044600           MOVE WS-FMT-GROUPED (WS-FMT-SUBSCRIPT:1)
044700                     TO WS-FMT-NUMBER-TEXT (WS-FMT-OUT-IDX:1).
044800           COMPUTE WS-DIGITS-REMAINING = 14 - WS-FMT-SUBSCRIPT.
044900           IF WS-DIGITS-REMAINING IS GREATER THAN ZERO
045000              DIVIDE WS-DIGITS-REMAINING BY 3
045100                        GIVING WS-GROUP-QUOT REMAINDER WS-GROUP-REM
045200              IF WS-GROUP-REM EQUAL TO ZERO
045300                 ADD 1 TO WS-FMT-OUT-IDX
045400                 MOVE WS-THOUS-SEP-CHAR
045500                        TO WS-FMT-NUMBER-TEXT (WS-FMT-OUT-IDX:1)
045600              END-IF.
045700           SET WS-FMT-SUBSCRIPT UP BY 1.
045800*
045900       422-EXIT.
046000           EXIT.
046100*****************************************************************
046200*    PARSE A FORMATTED AMOUNT BACK INTO A NUMBER.  DIGITS BEFORE
046300*    THE CURRENCY'S DECIMAL SEPARATOR BECOME THE WHOLE PART,
046400*    DIGITS AFTER IT BECOME THE FRACTION; EVERYTHING ELSE
046500*    (SYMBOL, THOUSANDS SEPARATOR, SPACES) IS DISCARDED.  A
046600*    BLANK OR UNPARSABLE STRING RETURNS ZERO.
046700*****************************************************************
046800       450-PARSE-AMOUNT.
046900*
047000           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
047100           IF WS-ENTRY-WAS-FOUND
047200              MOVE WS-CUR-DEC-SEP-TB (WS-CUR-IDX) TO WS-DEC-SEP-CHAR
047300           ELSE
047400              MOVE '.' TO WS-DEC-SEP-CHAR.
047500           MOVE ZERO TO WS-CSVC-AMOUNT-OUT.
047600           IF WS-CSVC-PARSE-TEXT EQUAL TO SPACES
047700              GO TO 450-EXIT.
047800           MOVE SPACES TO WS-PARSE-DIGIT-BUFFERS-ALL.
047900           MOVE 'N' TO WS-PARSE-SEEN-DEC-SW.
048000           MOVE ZERO TO WS-PARSE-WHOLE-LEN WS-PARSE-FRAC-LEN.
048100           SET WS-PARSE-IN-IDX TO 1.
048200           PERFORM 452-SCAN-ONE-CHAR THRU 452-EXIT
048300              UNTIL WS-PARSE-IN-IDX IS GREATER THAN 24.
048400           IF WS-PARSE-WHOLE-LEN EQUAL TO ZERO
048500              AND WS-PARSE-FRAC-LEN EQUAL TO ZERO
048600              GO TO 450-EXIT.
048700           IF WS-PARSE-WHOLE-LEN EQUAL TO ZERO
048800              MOVE ZERO TO WS-PARSE-WHOLE-NUM
048900           ELSE
049000              MOVE WS-PARSE-WHOLE-DIGITS (1:WS-PARSE-WHOLE-LEN)
049100                                          TO WS-PARSE-WHOLE-NUM.
049200           IF WS-PARSE-FRAC-LEN EQUAL TO ZERO
049300              MOVE WS-PARSE-WHOLE-NUM TO WS-CSVC-AMOUNT-OUT
049400           ELSE
049500              MOVE WS-PARSE-FRAC-DIGITS (1:WS-PARSE-FRAC-LEN)
049600                                          TO WS-PARSE-FRAC-NUM
049700              COMPUTE WS-CSVC-AMOUNT-OUT ROUNDED =
049800                      WS-PARSE-WHOLE-NUM +
049900                      (WS-PARSE-FRAC-NUM /
050000                       WS-POWER-TB (WS-PARSE-FRAC-LEN + 1)).
050100*
050200       450-EXIT.
050300           EXIT.
050400*
050500       452-SCAN-ONE-CHAR.
050600*
050700           MOVE WS-CSVC-PARSE-TEXT (WS-PARSE-IN-IDX:1)
050800                                    TO WS-PARSE-ONE-CHAR.
050900           IF WS-PARSE-ONE-CHAR EQUAL TO WS-DEC-SEP-CHAR
051000              MOVE 'Y' TO WS-PARSE-SEEN-DEC-SW
051100           ELSE
051200              IF WS-PARSE-ONE-CHAR IS WS-DIGIT-CLASS
051300                 IF WS-PARSE-SEEN-DEC
051400                    IF WS-PARSE-FRAC-LEN IS LESS THAN 4
051500                       ADD 1 TO WS-PARSE-FRAC-LEN
051600                       MOVE WS-PARSE-ONE-CHAR TO
051700                            WS-PARSE-FRAC-DIGITS (WS-PARSE-FRAC-LEN:1)
051800                    END-IF
051900                 ELSE
052000                    IF WS-PARSE-WHOLE-LEN IS LESS THAN 13
052100                       ADD 1 TO WS-PARSE-WHOLE-LEN
052200                       MOVE WS-PARSE-ONE-CHAR TO
052300                            WS-PARSE-WHOLE-DIGITS
052400                                            (WS-PARSE-WHOLE-LEN:1)
052500                    END-IF
052600                 END-IF
052700              END-IF.
052800           SET WS-PARSE-IN-IDX UP BY 1.
052900*
053000       452-EXIT.
053100           EXIT.
053200*****************************************************************
053300*    SYMBOL LOOKUP - CURRENCY SYMBOL IF SUPPORTED, ELSE THE CODE
053400*    ITSELF IS RETURNED AS-IS.
053500*****************************************************************
053600       500-SYMBOL-LOOKUP.
053700*
053800           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
053900           MOVE SPACES TO WS-CSVC-FORMATTED-OUT.
054000           IF WS-ENTRY-WAS-FOUND
054100              MOVE WS-CUR-SYMBOL-TB (WS-CUR-IDX)
054200                                     TO WS-CSVC-FORMATTED-OUT
054300           ELSE
054400              MOVE WS-CSVC-CURRENCY TO WS-CSVC-FORMATTED-OUT.
054500*
054600       500-EXIT.
054700           EXIT.
054800*****************************************************************
054900*    SYMBOL-BEFORE TEST - TRUE WHEN THE CURRENCY'S CONFIGURED
055000*    SYMBOL POSITION IS BEFORE THE AMOUNT.  RETURNED IN
055100*    WS-CSVC-SUPPORTED-SW, THE SAME REUSED YES/NO FLAG AS
055200*    210-VALIDATE-PRECISION ABOVE.
055300*****************************************************************
055400       510-SYMBOL-BEFORE-TEST.
055500*
055600           PERFORM 160-FIND-CURRENCY-ENTRY THRU 160-EXIT.
055700           IF WS-ENTRY-WAS-FOUND
055800              AND WS-CUR-SYM-POS-TB (WS-CUR-IDX) EQUAL TO 'BEFORE'
055900              SET WS-CSVC-IS-SUPPORTED  TO TRUE
056000           ELSE
056100              SET WS-CSVC-NOT-SUPPORTED TO TRUE.
056200*
056300       510-EXIT.
056400           EXIT.
